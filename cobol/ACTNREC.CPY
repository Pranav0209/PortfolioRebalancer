000100*===============================================================
000200*  ACTNREC.CPY
000300*  ACTION-REPORT PRINT LINE - REBALANCE BUY/SELL/HOLD ACTIONS
000400*  ONE 132-BYTE PRINT AREA, REDEFINED FOR TITLE/DETAIL/SUMMARY.
000500*---------------------------------------------------------------
000600*  REVISION HISTORY
000700*    05/06/1987  RWH  ORIGINAL DETAIL LINE LAYOUT.
000800*    07/23/1992  RWH  ADDED ACTION-CODE 88-LEVELS FOR BUY/SELL/
000900*                     HOLD GROUPING ON THE ACTION REPORT.
001000*    10/04/1998  PJK  Y2K REVIEW - NO DATE FIELDS ON THIS LINE.
001100*    05/17/2006  LMT  ADDED SUMMARY-LINE-AREA ACTION TOTALS.
001200*    04/19/2011  TWR  AF-2011-09 - NOTED THAT PORTREBL'S WRITE
001300*                     STATEMENTS NOW SOURCE FROM ACT-TITLE-LINE-
001400*                     AREA, NOT THE FULL RECORD, SO BYTE ONE
001500*                     TRULY STAYS OFF THE PRINTED LINE.
001600*===============================================================
001700*    SAME ONE-AREA-THREE-REDEFINITIONS SHAPE AS DRFTREC.CPY -
001800*    RECORD-TYPE-CD IN BYTE ONE SELECTS TITLE/DETAIL/SUMMARY AND
001900*    IS NOT ITSELF PART OF THE PRINTED TEXT - 7110/7150/7190
002000*    WRITE FROM ACT-TITLE-LINE-AREA, NOT THE FULL RECORD, SO THE
002100*    TYPE-CD BYTE NEVER REACHES COLUMN 1 OF THE REPORT (AF-2011-
002200*    09).
002300 01  ACTION-PRINT-REC.
002400     05  ACT-RECORD-TYPE-CD        PIC X(01).
002500         88  ACT-TYPE-TITLE             VALUE '1'.
002600         88  ACT-TYPE-DETAIL             VALUE '2'.
002700         88  ACT-TYPE-SUMMARY            VALUE '3'.
002800     05  ACT-TITLE-LINE-AREA       PIC X(131).
002900*    ONE DETAIL LINE PER ACTWORK TABLE ENTRY, ALREADY GROUPED
003000*    AND SORTED INTO BUY/SELL/HOLD ORDER BY 5300-SORT-ACTIONS
003100*    BEFORE 7150 WRITES IT.
003200     05  ACT-DETAIL-LINE-AREA REDEFINES ACT-TITLE-LINE-AREA.
003300         10  ACT-SYMBOL            PIC X(12).
003400         10  FILLER                PIC X(02).
003500*        CURRENT-QTY IS THE TARGET PORTFOLIO'S PRESENT HOLDING;
003600*        TARGET-QTY IS THE SOURCE-WEIGHT-DERIVED IDEAL HOLDING.
003700         10  ACT-CURRENT-QTY       PIC ZZZZZZ9.
003800         10  FILLER                PIC X(02).
003900         10  ACT-TARGET-QTY        PIC ZZZZZZ9.
004000         10  FILLER                PIC X(02).
004100*        SET BY 5200-CLASSIFY-ACTION USING THE HALF-SHARE DEAD
004200*        BAND FROM REQUEST 7004.
004300         10  ACT-ACTION            PIC X(04).
004400             88  ACT-ACTION-BUY         VALUE 'BUY '.
004500             88  ACT-ACTION-SELL        VALUE 'SELL'.
004600             88  ACT-ACTION-HOLD        VALUE 'HOLD'.
004700         10  FILLER                PIC X(02).
004800*        TARGET-QTY MINUS CURRENT-QTY - SIGNED SO A SELL PRINTS
004900*        WITH A LEADING MINUS.
005000         10  ACT-QTY-CHANGE        PIC -ZZZZZZ9.
005100         10  FILLER                PIC X(85).
005200*    FOOTER LINE - COUNT AND NET SHARE TOTAL FOR EACH OF THE
005300*    THREE ACTION GROUPS, ADDED PER REQUEST 9902 TO MATCH THE
005400*    DRIFT REPORT'S OWN STATUS-COUNT SUMMARY.
005500     05  ACT-SUMMARY-LINE-AREA REDEFINES ACT-TITLE-LINE-AREA.
005600         10  SUM-BUY-LABEL         PIC X(11).
005700         10  SUM-BUY-CNT           PIC ZZZ9.
005800         10  SUM-SELL-LABEL        PIC X(12).
005900         10  SUM-SELL-CNT          PIC ZZZ9.
006000         10  SUM-HOLD-LABEL        PIC X(12).
006100         10  SUM-HOLD-CNT          PIC ZZZ9.
006200         10  FILLER                PIC X(02).
006300         10  SUM-BUY-QTY-LABEL     PIC X(17).
006400         10  SUM-BUY-QTY           PIC ZZZZZZ9.
006500         10  FILLER                PIC X(02).
006600         10  SUM-SELL-QTY-LABEL    PIC X(18).
006700         10  SUM-SELL-QTY          PIC ZZZZZZ9.
006800         10  FILLER                PIC X(31).
