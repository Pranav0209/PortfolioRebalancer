000100*===============================================================
000200*  INVSREC.CPY
000300*  INVEST-REPORT PRINT LINE - FRESH-INVESTMENT ALLOCATION PLAN
000400*  ONE 132-BYTE PRINT AREA, REDEFINED FOR TITLE/DETAIL/SUMMARY.
000500*  REPORT IS PRODUCED ONLY WHEN A CASH INVESTMENT AMOUNT WAS
000600*  SUPPLIED AS A RUN PARAMETER - SEE PORTREBL 1000-INITIALIZE.
000700*---------------------------------------------------------------
000800*  REVISION HISTORY
000900*    09/11/1988  RWH  ORIGINAL DETAIL LINE LAYOUT.
001000*    03/02/1993  RWH  ADDED ADJUSTED-QTY/ADJUSTED-AMT COLUMNS.
001100*    11/19/1998  PJK  Y2K REVIEW - NO DATE FIELDS ON THIS LINE.
001200*    05/17/2006  LMT  ADDED SUMMARY-LINE-AREA INVESTMENT TOTALS.
001300*    04/19/2011  TWR  AF-2011-09 - NOTED THAT PORTREBL'S WRITE
001400*                     STATEMENTS NOW SOURCE FROM IVS-TITLE-LINE-
001500*                     AREA, NOT THE FULL RECORD, SO BYTE ONE
001600*                     TRULY STAYS OFF THE PRINTED LINE.
001700*===============================================================
001800*    SAME ONE-AREA-THREE-REDEFINITIONS SHAPE AS THE OTHER TWO
001900*    REPORT COPYBOOKS.  RECORD-TYPE-CD IS NOT ITSELF PART OF THE
002000*    PRINTED TEXT - 7210/7250/7290 WRITE FROM IVS-TITLE-LINE-AREA,
002100*    NOT THE FULL RECORD, SO THE TYPE-CD BYTE NEVER REACHES
002200*    COLUMN 1 OF THE REPORT (AF-2011-09).
002300 01  INVEST-PRINT-REC.
002400     05  IVS-RECORD-TYPE-CD        PIC X(01).
002500         88  IVS-TYPE-TITLE             VALUE '1'.
002600         88  IVS-TYPE-DETAIL             VALUE '2'.
002700         88  IVS-TYPE-SUMMARY            VALUE '3'.
002800     05  IVS-TITLE-LINE-AREA       PIC X(131).
002900*    ONE DETAIL LINE PER NON-SKIPPED SOURCE HOLDING, IN THE SAME
003000*    WEIGHT-DESCENDING ORDER THE SOURCE TABLE WAS SORTED INTO
003100*    AT 3100-SORT-SOURCE-BY-WEIGHT.
003200     05  IVS-DETAIL-LINE-AREA REDEFINES IVS-TITLE-LINE-AREA.
003300         10  IVS-SYMBOL            PIC X(12).
003400         10  FILLER                PIC X(02).
003500         10  IVS-WEIGHT-PCT        PIC ZZ9.99.
003600         10  FILLER                PIC X(02).
003700         10  IVS-PRICE             PIC ZZZZZZ9.99.
003800         10  FILLER                PIC X(02).
003900*        FIRST-PASS FRACTIONAL SHARE COUNT, BEFORE WHOLE-SHARE
004000*        ROUNDING - SEE 6050-CALC-ONE-HOLDING.
004100         10  IVS-CALC-QTY          PIC -ZZZZZZ9.999.
004200         10  FILLER                PIC X(02).
004300*        WHOLE-SHARE TARGET QUANTITY AFTER THE 0.5-SHARE ROUND-
004400*        UP RULE AT 6100-ROUND-WHOLE-SHARES.
004500         10  IVS-TARGET-QTY        PIC ZZZZZZ9.
004600         10  FILLER                PIC X(02).
004700         10  IVS-AMOUNT            PIC -ZZZZZZZZZ9.99.
004800         10  FILLER                PIC X(02).
004900*        ADDED PER REQUEST 6190 - THE SECOND-PASS FIGURES AFTER
005000*        WS-ADJUSTMENT-FACTOR BRINGS THE PLAN BACK TO THE EXACT
005100*        CASH AMOUNT REQUESTED.
005200         10  IVS-ADJUSTED-QTY      PIC ZZZZZZ9.
005300         10  FILLER                PIC X(02).
005400         10  IVS-ADJUSTED-AMT      PIC -ZZZZZZZZZ9.99.
005500         10  FILLER                PIC X(37).
005600*    FOOTER LINE - TOTAL-INVESTED (FIRST PASS) VS. TOTAL-
005700*    ADJUSTED (SECOND PASS), ADDED PER REQUEST 9902.
005800     05  IVS-SUMMARY-LINE-AREA REDEFINES IVS-TITLE-LINE-AREA.
005900         10  SUM-INVESTED-LABEL    PIC X(22).
006000         10  SUM-TOTAL-INVESTED    PIC -ZZZZZZZZZ9.99.
006100         10  FILLER                PIC X(02).
006200         10  SUM-ADJUSTED-LABEL    PIC X(22).
006300         10  SUM-TOTAL-ADJUSTED    PIC -ZZZZZZZZZ9.99.
006400         10  FILLER                PIC X(59).
