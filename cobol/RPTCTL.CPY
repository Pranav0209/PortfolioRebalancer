000100*===============================================================
000200*  RPTCTL.CPY
000300*  SHARED REPORT-CONTROL AREA - RUN DATE, PAGE/LINE COUNTERS,
000400*  AND TITLE BANNER FURNITURE COMMON TO ALL THREE REPORTS
000500*  (DRIFT-REPORT, ACTION-REPORT, INVEST-REPORT).
000600*---------------------------------------------------------------
000700*  REVISION HISTORY
000800*    06/30/1989  RWH  ORIGINAL REPORT HEADER/FOOTER CONTROLS.
000900*    04/18/1995  RWH  ADDED MMDDCCYY ALTERNATE DATE VIEW.
001000*    12/01/1998  PJK  Y2K REVIEW - EXPANDED YEAR TO 4 DIGITS.
001100*===============================================================
001200 01  RPT-CONTROL-AREA.
001300     05  RPT-RUN-DATE-CCYYMMDD.
001400         10  RPT-RUN-CCYY          PIC 9(04).
001500         10  RPT-RUN-MM            PIC 9(02).
001600         10  RPT-RUN-DD            PIC 9(02).
001700     05  RPT-RUN-DATE-MMDDCCYY REDEFINES RPT-RUN-DATE-CCYYMMDD.
001800         10  RPT-ALT-MM            PIC 9(02).
001900         10  RPT-ALT-DD            PIC 9(02).
002000         10  RPT-ALT-CCYY          PIC 9(04).
002100     05  RPT-PAGE-NO               PIC 9(04) COMP.
002200     05  RPT-LINE-COUNT            PIC 9(03) COMP.
002300     05  RPT-LINES-PER-PAGE        PIC 9(03) COMP VALUE 55.
002400     05  RPT-COMPANY-NAME          PIC X(34)
002500             VALUE 'PORTFOLIO REBALANCING RULE ENGINE'.
002600     05  RPT-REPORT-TITLE          PIC X(40).
002700     05  FILLER                    PIC X(05).
