000100*===============================================================
000200*  HOLDREC.CPY
000300*  HOLDING INPUT RECORD - SOURCE-HOLDINGS / TARGET-HOLDINGS
000400*  ONE PHYSICAL LAYOUT SHARED BY BOTH INPUT FILES.  COPY THIS
000500*  MEMBER WITH REPLACING ==:PFX:== BY ==SRC== OR ==TGT== TO
000600*  QUALIFY THE FIELD NAMES FOR EACH FD.
000700*---------------------------------------------------------------
000800*  REVISION HISTORY
000900*    03/14/1986  RWH  ORIGINAL LAYOUT - SYMBOL/QTY/PRICE ONLY.
001000*    11/02/1994  RWH  WIDENED QUANTITY TO ALLOW SIGNED RAW DATA.
001100*    08/19/1999  PJK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001200*===============================================================
001300 01  :PFX:-HOLDING-REC.
001400     05  :PFX:-SYMBOL              PIC X(12).
001500     05  :PFX:-QUANTITY            PIC S9(7)V99
001600                                    SIGN IS TRAILING.
001700     05  :PFX:-PRICE               PIC 9(7)V99.
001800     05  FILLER                    PIC X(01).
