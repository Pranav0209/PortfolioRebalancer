000100*===============================================================
000200*  PROGRAM:     PORTREBL
000300*  DESCRIPTION: PORTFOLIO REBALANCING RULE ENGINE - READS A
000400*               SOURCE (MODEL) AND A TARGET (ACTUAL) HOLDINGS
000500*               FILE, NORMALIZES EACH TO PERCENTAGE WEIGHTS,
000600*               PRODUCES A DRIFT-ANALYSIS REPORT, A BUY/SELL/
000700*               HOLD REBALANCE-ACTION REPORT, AND (WHEN A CASH
000800*               AMOUNT IS SUPPLIED) A FRESH-INVESTMENT
000900*               ALLOCATION REPORT.
001000*---------------------------------------------------------------
001100*  CHANGE LOG
001200*    02/09/1987  RWH  ORIGINAL PROGRAM - DRIFT REPORT ONLY.
001300*    06/14/1988  RWH  ADDED REBALANCE ACTION REPORT (TIP03
001400*                     REQUEST NO. 4471).
001500*    01/20/1990  RWH  ADDED SYMBOL UNION LOGIC FOR PORTFOLIOS
001600*                     THAT DO NOT HOLD IDENTICAL SYMBOL SETS.
001700*    09/05/1991  DGK  SCALE FACTOR NOW ROUNDED TO 4 DECIMALS
001800*                     PER PORTFOLIO-ACCOUNTING REQUEST NO. 5528.
001900*    03/17/1993  RWH  ADDED FRESH-INVESTMENT ALLOCATION REPORT
002000*                     AND ADJUSTMENT-FACTOR PASS (REQUEST 6190).
002100*    11/30/1994  DGK  WIDENED QUANTITY FIELDS TO ALLOW SIGNED
002200*                     RAW INPUT DATA PER HOLDREC REVISION.
002300*    08/02/1996  RWH  ADDED DEAD-BAND TO BUY/SELL CLASSIFICATION
002400*                     (REQUEST 7004) - HALF-SHARE TOLERANCE.
002500*    04/11/1998  PJK  CONVERTED IN-LINE BUBBLE SORTS TO PERFORM
002600*                     THRU PARAGRAPHS PER SHOP STANDARD S-114.
002700*    12/28/1998  PJK  Y2K REMEDIATION - RUN-DATE EXPANDED TO
002800*                     4-DIGIT CENTURY THROUGHOUT.  REGRESSION
002900*                     RUN AGAINST 1999/2000 BOUNDARY DATES OK.
003000*    06/05/2001  LMT  DROPPED "SGB" DEBT-INSTRUMENT SYMBOLS PER
003100*                     COMPLIANCE REQUEST 8810.
003200*    05/17/2006  LMT  TRACKING-ERROR AND STATUS-COUNT SUMMARY
003300*                     ADDED TO DRIFT REPORT (REQUEST 9902).
003400*    09/22/2009  LMT  DUPLICATE-SYMBOL SUPPRESSION ON INPUT -
003500*                     KEEP FIRST OCCURRENCE ONLY (REQUEST 11204).
003600*    03/14/2011  TWR  AUDIT FINDING AF-2011-06 - SOURCE/TARGET
003700*                     QUANTITY FIELD WAS NOT CLASS-TESTED BEFORE
003800*                     USE.  ADDED NOT NUMERIC CHECK TO 2050/2150
003900*                     SAME AS THE OTHER EDIT TESTS.
004000*    03/14/2011  TWR  ADDED WS-RETURN-CODE (SET AT 9000-WRAPUP,
004100*                     MOVED TO THE RETURN-CODE SPECIAL REGISTER
004200*                     FOR THE JCL COND CHECK) AND WS-SORT-PASS-
004300*                     COUNT (DISPLAYED AT WRAPUP FOR OPERATIONS'
004400*                     RUN LOG) PER OPERATIONS REQUEST 12015.
004500*    04/02/2011  TWR  EXPANDED PARAGRAPH-LEVEL AND FIELD-LEVEL
004600*                     COMMENTARY THROUGHOUT PER DOCUMENTATION
004700*                     STANDARDS REVIEW - NO LOGIC CHANGED.
004800*    04/19/2011  TWR  AUDIT FINDING AF-2011-09 (TWO PARTS).  (1)
004900*                     7050 CLEARED DRF-STATUS WITH ITS OWN MOVE
005000*                     SPACES BEFORE WRITING IT - STATUS COLUMN HAD
005100*                     PRINTED BLANK ON EVERY DRIFT DETAIL LINE
005200*                     SINCE REQUEST 9902.  ADDED WS-CURR-STATUS
005300*                     TO HOLD THE CLASSIFICATION ACROSS THE
005400*                     MOVE SPACES.  (2) ALL THREE REPORTS' WRITE
005500*                     STATEMENTS MOVED THE RECORD-TYPE-CD BYTE
005600*                     INTO COLUMN 1 OF THE PRINTED LINE, SHIFTING
005700*                     EVERY FIELD RIGHT ONE BYTE FROM WHAT ITS
005800*                     PIC CLAUSE SHOWS.  WRITE NOW SOURCES FROM
005900*                     THE TITLE-LINE-AREA AFTER THE TYPE-CD BYTE
006000*                     ON ALL NINE REPORT-WRITING PARAGRAPHS.
006100*===============================================================
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.    PORTREBL.
006400 AUTHOR.        R W HARMON.
006500 INSTALLATION.  PORTFOLIO ACCOUNTING SYSTEMS.
006600 DATE-WRITTEN.  02/09/1987.
006700 DATE-COMPILED.
006800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-370.
007300 OBJECT-COMPUTER.  IBM-370.
007400*    C01 NAMES THE FORM-FEED CHANNEL USED BY THE PRINT SPOOLER
007500*    ON EACH OF THE THREE REPORT LISTINGS.  NONE OF THE REPORT
007600*    PARAGRAPHS BELOW ACTUALLY SKIPS TO CHANNEL 1 TODAY - THE
007700*    CLAUSE IS CARRIED FORWARD FROM THE SHOP'S STANDARD COPY
007800*    BLOCK FOR LINE-SEQUENTIAL PRINT FILES SO A FUTURE PAGE-
007900*    BREAK ENHANCEMENT HAS THE CHANNEL NAME ALREADY DECLARED.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*    THE TWO HOLDINGS FILES ARE THE MODEL (SOURCE) AND ACTUAL
008600*    (TARGET) PORTFOLIOS.  BOTH ARE READ ONCE, TOP TO BOTTOM, IN
008700*    WHATEVER ORDER THE UPSTREAM EXTRACT DELIVERED THEM - THE
008800*    PROGRAM DOES ITS OWN SORTING IN WORKING STORAGE, SO THESE
008900*    SELECTS CARRY NO KEY OR SORT CLAUSE.
009000     SELECT SOURCE-HOLDINGS-FILE ASSIGN TO SRCHOLD
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-SRC-FILE-STATUS.
009300     SELECT TARGET-HOLDINGS-FILE ASSIGN TO TGTHOLD
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-TGT-FILE-STATUS.
009600*    THREE PRINT FILES, ONE PER REPORT.  EACH IS OPENED AND
009700*    CLOSED BY ITS OWN 7NNN-PRINT-XXXX-REPORT PARAGRAPH RATHER
009800*    THAN ALL TOGETHER AT MAINLINE, SINCE THE INVEST-REPORT-FILE
009900*    IS SOMETIMES SKIPPED ENTIRELY (NO CASH AMOUNT SUPPLIED).
010000     SELECT DRIFT-REPORT-FILE ASSIGN TO DRFTRPT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-DRF-FILE-STATUS.
010300     SELECT ACTION-REPORT-FILE ASSIGN TO ACTNRPT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-ACT-FILE-STATUS.
010600     SELECT INVEST-REPORT-FILE ASSIGN TO INVSRPT
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS WS-IVS-FILE-STATUS.
010900*
011000 DATA DIVISION.
011100 FILE SECTION.
011200*
011300*    SAME 30-BYTE FLAT LAYOUT FOR BOTH HOLDINGS FILES - THE
011400*    COPY REPLACING BELOW SWAPS THE FIELD PREFIX SO THE SAME
011500*    COPYBOOK SERVES THE MODEL (SRC-) AND ACTUAL (TGT-) SIDES
011600*    WITHOUT TWO NEARLY IDENTICAL MEMBERS TO MAINTAIN.
011700 FD  SOURCE-HOLDINGS-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000     COPY HOLDREC REPLACING ==:PFX:== BY ==SRC==.
012100*
012200 FD  TARGET-HOLDINGS-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD.
012500     COPY HOLDREC REPLACING ==:PFX:== BY ==TGT==.
012600*
012700*    132-BYTE PRINT LINE, SAME AS THE OTHER TWO REPORTS BELOW -
012800*    130 BYTES OF TITLE/DETAIL/SUMMARY CONTENT (SEE DRFTREC)
012900*    PLUS A 2-BYTE FILLER PAD TO THE SHOP'S STANDARD PRINT-LINE
013000*    WIDTH.
013100 FD  DRIFT-REPORT-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD.
013400 01  DRIFT-REPORT-LINE.
013500     05  DRIFT-REPORT-LINE-DATA    PIC X(130).
013600     05  FILLER                    PIC X(02).
013700*
013800 FD  ACTION-REPORT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD.
014100 01  ACTION-REPORT-LINE.
014200     05  ACTION-REPORT-LINE-DATA   PIC X(130).
014300     05  FILLER                    PIC X(02).
014400*
014500*    INVEST-REPORT-FILE IS OPENED ONLY WHEN A CASH AMOUNT WAS
014600*    SUPPLIED ON THE RUN-PARAMETER CARD; SEE WS-RUN-FRESH-INVEST
014700*    BELOW AND 7200-PRINT-INVEST-REPORT.
014800 FD  INVEST-REPORT-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD.
015100 01  INVEST-REPORT-LINE.
015200     05  INVEST-REPORT-LINE-DATA   PIC X(130).
015300     05  FILLER                    PIC X(02).
015400*
015500 WORKING-STORAGE SECTION.
015600*
015700*    STAND-ALONE ITEMS - JOB-STEP RETURN CODE (MOVED TO THE
015800*    RETURN-CODE SPECIAL REGISTER AT 9000-WRAPUP FOR THE JCL
015900*    COND CHECK) AND A SORT-PASS TRIP COUNT FOR THE OPERATIONS
016000*    RUN LOG.  SEE CHANGE LOG 03/14/2011.
016100*
016200 77  WS-RETURN-CODE            PIC S9(4) COMP VALUE ZERO.
016300 77  WS-SORT-PASS-COUNT        PIC S9(4) COMP VALUE ZERO.
016400*
016500*    REPORT PRINT-LINE WORK AREAS (ONE COPY OF EACH LAYOUT)
016600*
016700 COPY DRFTREC.
016800 COPY ACTNREC.
016900 COPY INVSREC.
017000 COPY RPTCTL.
017100*
017200*    FILE STATUS SWITCHES - ONE TWO-BYTE STATUS PER SELECT ABOVE.
017300*    SRC/TGT CARRY A '10' (AT END) CONDITION-NAME SINCE THOSE ARE
017400*    THE ONLY TWO FILES THE PROGRAM READS; THE THREE REPORT
017500*    FILES ARE WRITE-ONLY SO THEY ONLY EVER NEED THE '00' TEST.
017600*
017700 01  WS-FILE-STATUS-AREA.
017800*    SOURCE (MODEL) HOLDINGS FILE STATUS.
017900     05  WS-SRC-FILE-STATUS        PIC X(02).
018000         88  WS-SRC-OK                  VALUE '00'.
018100         88  WS-SRC-EOF                  VALUE '10'.
018200*    TARGET (ACTUAL) HOLDINGS FILE STATUS.
018300     05  WS-TGT-FILE-STATUS        PIC X(02).
018400         88  WS-TGT-OK                  VALUE '00'.
018500         88  WS-TGT-EOF                  VALUE '10'.
018600*    DRIFT, ACTION, AND FRESH-INVESTMENT REPORT FILE STATUSES.
018700     05  WS-DRF-FILE-STATUS        PIC X(02).
018800         88  WS-DRF-OK                   VALUE '00'.
018900     05  WS-ACT-FILE-STATUS        PIC X(02).
019000         88  WS-ACT-OK                   VALUE '00'.
019100     05  WS-IVS-FILE-STATUS        PIC X(02).
019200         88  WS-IVS-OK                   VALUE '00'.
019300     05  FILLER                    PIC X(02).
019400*
019500*    RUN-PARAMETER AREA - CASH AMOUNT FOR FRESH-INVESTMENT PASS,
019600*    ACCEPTED FROM THE DEFAULT SYSTEM INPUT DEVICE.  A BLANK OR
019700*    ZERO PARAMETER SUPPRESSES THE FRESH-INVESTMENT REPORT.
019800*
019900 01  WS-RUN-PARM-AREA.
020000*    RAW 80-BYTE CARD IMAGE AS ACCEPTED - THE AMOUNT IS THE
020100*    ONLY FIELD ON IT TODAY, CARD COLUMNS 1-11, RIGHT-JUSTIFIED
020200*    WITH AN IMPLIED 2-DECIMAL POINT.
020300     05  WS-RUN-PARM-CARD          PIC X(80).
020400*    SIGNED CASH AMOUNT TO ALLOCATE IN 6000-FRESH-INVESTMENT.
020500     05  WS-INVESTMENT-AMOUNT      PIC S9(9)V99   COMP-3
020600                                          VALUE ZERO.
020700     05  FILLER                    PIC X(02).
020800*
020900*    MISCELLANEOUS SWITCHES AND COUNTERS
021000*
021100 01  WS-SWITCHES.
021200*    SET BY THE 2060/2160/4030/4035 TABLE-SEARCH PARAGRAPHS -
021300*    TESTED BY THEIR CALLERS TO DECIDE WHETHER TO KEEP A RECORD.
021400     05  WS-DUPLICATE-FOUND-SW     PIC X(01)      VALUE 'N'.
021500         88  WS-DUPLICATE-FOUND           VALUE 'Y'.
021600*    TURNED ON AT 1000-MAINLINE WHEN WS-INVESTMENT-AMOUNT IS
021700*    POSITIVE - GATES WHETHER 6000/7200 RUN AT ALL.
021800     05  WS-FRESH-INVEST-SW        PIC X(01)      VALUE 'N'.
021900         88  WS-RUN-FRESH-INVEST           VALUE 'Y'.
022000     05  FILLER                    PIC X(02).
022100*
022200*    RECORD AND CLASSIFICATION COUNTERS - THE KEPT/STATUS COUNTS
022300*    FEED THE SUMMARY LINES ON ALL THREE REPORTS; THE IX/IY/
022400*    SWAP-IX TRIO ARE SUBSCRIPTS SHARED BY ALL FOUR EXCHANGE
022500*    SORTS (ONE SORT RUNS AT A TIME SO SHARING IS SAFE).
022600*
022700 01  WS-COUNTERS.
022800*    RAW RECORDS READ FROM EACH HOLDINGS FILE, BEFORE EDITING.
022900     05  WS-SRC-REC-COUNT          PIC S9(7)      COMP VALUE ZERO.
023000     05  WS-TGT-REC-COUNT          PIC S9(7)      COMP VALUE ZERO.
023100*    RECORDS THAT PASSED EDITING AND LANDED IN THE HOLDING TABLE.
023200     05  WS-SRC-KEPT-COUNT         PIC S9(7)      COMP VALUE ZERO.
023300     05  WS-TGT-KEPT-COUNT         PIC S9(7)      COMP VALUE ZERO.
023400     05  WS-UNION-COUNT            PIC S9(7)      COMP VALUE ZERO.
023500*    SHARED EXCHANGE-SORT SUBSCRIPTS - SEE 3100/3300/4050/5300.
023600     05  WS-IX                     PIC S9(7)      COMP VALUE ZERO.
023700     05  WS-IY                     PIC S9(7)      COMP VALUE ZERO.
023800     05  WS-SWAP-IX                PIC S9(7)      COMP VALUE ZERO.
023900*    DRIFT-STATUS COUNTS, ONE PER 4200-CLASSIFY-DRIFT-STATUS
024000*    OUTCOME - PRINTED ON THE DRIFT REPORT SUMMARY LINE.
024100     05  WS-ALIGNED-COUNT          PIC S9(7)      COMP VALUE ZERO.
024200     05  WS-OVERWT-COUNT           PIC S9(7)      COMP VALUE ZERO.
024300     05  WS-UNDERWT-COUNT          PIC S9(7)      COMP VALUE ZERO.
024400     05  WS-MISSING-COUNT          PIC S9(7)      COMP VALUE ZERO.
024500     05  WS-EXTRA-COUNT            PIC S9(7)      COMP VALUE ZERO.
024600*    REBALANCE-ACTION COUNTS - SEE 5200-CLASSIFY-ACTION.
024700     05  WS-BUY-COUNT              PIC S9(7)      COMP VALUE ZERO.
024800     05  WS-SELL-COUNT             PIC S9(7)      COMP VALUE ZERO.
024900     05  WS-HOLD-COUNT             PIC S9(7)      COMP VALUE ZERO.
025000     05  FILLER                    PIC X(02).
025100*
025200*    ACCUMULATORS - KEPT AS PACKED DECIMAL, SAME AS THE
025300*    NORMALIZED-HOLDING TABLE ENTRIES THEY ARE DERIVED FROM.
025400*
025500 01  WS-ACCUMULATORS.
025600*    SUM OF KEPT QUANTITIES PER SIDE - THE DENOMINATOR USED TO
025700*    NORMALIZE EACH HOLDING TO A PERCENTAGE WEIGHT.
025800     05  WS-SRC-TOTAL-QTY          PIC S9(9)V99   COMP-3
025900                                          VALUE ZERO.
026000     05  WS-TGT-TOTAL-QTY          PIC S9(9)V99   COMP-3
026100                                          VALUE ZERO.
026200*    NOT CURRENTLY USED BY THE WEIGHT CALCULATION (WEIGHTS ARE
026300*    COMPUTED DIRECTLY AS A PERCENT OF TOTAL-QTY) - RETAINED
026400*    FOR THE RESCALING HOOK DISCUSSED BUT NOT BUILT UNDER
026500*    REQUEST 6190.
026600     05  WS-SCALE-FACTOR           PIC S9(3)V9999 COMP-3
026700                                          VALUE ZERO.
026800*    RUNNING SUM OF SQUARED DRIFT PERCENTAGES ACROSS ALL UNION
026900*    SYMBOLS - PRINTED ON THE DRIFT REPORT SUMMARY PER REQUEST
027000*    9902.
027100     05  WS-TRACKING-ERROR         PIC S9(7)V99   COMP-3
027200                                          VALUE ZERO.
027300*    ONE SYMBOL'S SQUARED DRIFT, COMPUTED IN 4100 AND ADDED
027400*    INTO WS-TRACKING-ERROR BEFORE THE NEXT SYMBOL OVERWRITES IT.
027500     05  WS-DRIFT-SQUARED          PIC S9(7)V99   COMP-3
027600                                          VALUE ZERO.
027700     05  WS-TOTAL-BUY-QTY          PIC S9(7)      COMP VALUE ZERO.
027800     05  WS-TOTAL-SELL-QTY         PIC S9(7)      COMP VALUE ZERO.
027900*    TOTAL-INVESTED IS THE SUM OF ROUNDED-SHARE DOLLAR AMOUNTS
028000*    FROM THE FIRST FRESH-INVESTMENT PASS (6050); TOTAL-ADJUSTED
028100*    IS THE SAME SUM AFTER THE SECOND (ADJUSTMENT-FACTOR) PASS
028200*    AT 6200 BRINGS THE PLAN BACK TO THE EXACT CASH AMOUNT.
028300     05  WS-TOTAL-INVESTED         PIC S9(9)V99   COMP-3
028400                                          VALUE ZERO.
028500     05  WS-TOTAL-ADJUSTED         PIC S9(9)V99   COMP-3
028600                                          VALUE ZERO.
028700*    REQUESTED CASH DIVIDED BY TOTAL-INVESTED - SEE
028800*    6150-COMPUTE-ADJ-FACTOR.
028900     05  WS-ADJUSTMENT-FACTOR      PIC S9(3)V9999 COMP-3
029000                                          VALUE ZERO.
029100     05  FILLER                    PIC X(02).
029200*
029300*    GENERIC SWAP BUFFER FOR THE EXCHANGE-SORT PARAGRAPHS BELOW -
029400*    SAME SUB-STRUCTURE AS ONE SOURCE OR TARGET TABLE ENTRY.
029500*
029600 01  WS-PARSE-SWAP-ENTRY.
029700     05  WS-SWAP-SYMBOL            PIC X(12).
029800     05  WS-SWAP-QUANTITY          PIC S9(7)V99   COMP-3.
029900     05  WS-SWAP-PRICE             PIC S9(7)V99   COMP-3.
030000     05  WS-SWAP-WEIGHT-PCT        PIC S9(3)V99   COMP-3.
030100     05  FILLER                    PIC X(02).
030200*
030300*    NORMALIZED-HOLDING TABLES - ONE ENTRY PER KEPT SYMBOL.
030400*    QUANTITY/PRICE/WEIGHT-PCT ARE CARRIED PACKED DECIMAL PER
030500*    THE NORMALIZED-HOLDING LAYOUT (HOLDREC REVISION 11/02/1994
030600*    NOTWITHSTANDING - THE RAW RECORD STAYS ZONED, ONLY THE
030700*    WORKING TABLE ENTRY IS PACKED).
030800*
030900 01  WS-SRC-TABLE-CONTROL.
031000     05  WS-SRC-TABLE-MAX          PIC S9(4) COMP VALUE 2000.
031100     05  WS-SRC-TABLE-OCC          PIC S9(4) COMP VALUE ZERO.
031200     05  FILLER                    PIC X(02).
031300 01  WS-SRC-HOLD-TABLE.
031400     05  FILLER                    PIC X(02).
031500     05  WS-SRC-ENTRY OCCURS 1 TO 2000 TIMES
031600             DEPENDING ON WS-SRC-TABLE-OCC
031700             INDEXED BY WS-SRC-IDX.
031800         10  WS-SRC-SYMBOL         PIC X(12).
031900         10  WS-SRC-QUANTITY       PIC S9(7)V99   COMP-3.
032000         10  WS-SRC-PRICE          PIC S9(7)V99   COMP-3.
032100         10  WS-SRC-WEIGHT-PCT     PIC S9(3)V99   COMP-3.
032200*
032300 01  WS-TGT-TABLE-CONTROL.
032400     05  WS-TGT-TABLE-MAX          PIC S9(4) COMP VALUE 2000.
032500     05  WS-TGT-TABLE-OCC          PIC S9(4) COMP VALUE ZERO.
032600     05  FILLER                    PIC X(02).
032700 01  WS-TGT-HOLD-TABLE.
032800     05  FILLER                    PIC X(02).
032900     05  WS-TGT-ENTRY OCCURS 1 TO 2000 TIMES
033000             DEPENDING ON WS-TGT-TABLE-OCC
033100             INDEXED BY WS-TGT-IDX.
033200         10  WS-TGT-SYMBOL         PIC X(12).
033300         10  WS-TGT-QUANTITY       PIC S9(7)V99   COMP-3.
033400         10  WS-TGT-PRICE          PIC S9(7)V99   COMP-3.
033500         10  WS-TGT-WEIGHT-PCT     PIC S9(3)V99   COMP-3.
033600*
033700*    SYMBOL-UNION TABLE - ASCENDING SYMBOL ORDER ACROSS BOTH
033800*    PORTFOLIOS, USED BY THE DRIFT ANALYZER AND REBALANCER.
033900*    REDEFINED AS A SORT-WORK AREA BY 4000-BUILD-SYMBOL-UNION
034000*    WHEN MERGING THE TWO PORTFOLIOS' SYMBOL LISTS.
034100*
034200 01  WS-UNION-TABLE-CONTROL.
034300     05  WS-UNION-TABLE-MAX        PIC S9(4) COMP VALUE 4000.
034400     05  WS-UNION-TABLE-OCC        PIC S9(4) COMP VALUE ZERO.
034500     05  FILLER                    PIC X(02).
034600 01  WS-UNION-TABLE.
034700     05  FILLER                    PIC X(02).
034800     05  WS-UNION-ENTRY OCCURS 1 TO 4000 TIMES
034900             DEPENDING ON WS-UNION-TABLE-OCC
035000             INDEXED BY WS-UNION-IDX.
035100         10  WS-UNION-SYMBOL       PIC X(12).
035200 01  WS-UNION-SORT-AREA REDEFINES WS-UNION-TABLE.
035300     05  FILLER                    PIC X(02).
035400     05  WS-UNION-SORT-ENTRY OCCURS 1 TO 4000 TIMES
035500             DEPENDING ON WS-UNION-TABLE-OCC
035600             INDEXED BY WS-SORT-IDX.
035700         10  WS-SORT-SYMBOL        PIC X(12).
035800*
035900*    REBALANCE-ACTION WORK TABLE - BUILT IN UNION ORDER, THEN
036000*    RE-SORTED INTO BUY/SELL/HOLD GROUPS BY 5300-SORT-ACTIONS
036100*    BEFORE THE ACTION REPORT IS PRINTED.
036200*
036300 01  WS-ACTWORK-TABLE-CONTROL.
036400     05  WS-ACTWORK-TABLE-MAX      PIC S9(4) COMP VALUE 4000.
036500     05  WS-ACTWORK-TABLE-OCC      PIC S9(4) COMP VALUE ZERO.
036600     05  FILLER                    PIC X(02).
036700 01  WS-ACTWORK-TABLE.
036800     05  FILLER                    PIC X(02).
036900     05  WS-ACTWORK-ENTRY OCCURS 1 TO 4000 TIMES
037000             DEPENDING ON WS-ACTWORK-TABLE-OCC
037100             INDEXED BY WS-ACTWORK-IDX WS-AWSWAP-IDX.
037200         10  WS-ACTWORK-SYMBOL     PIC X(12).
037300*        CURR-QTY IS THE TARGET PORTFOLIO'S PRESENT HOLDING,
037400*        TARG-QTY IS THE SOURCE-WEIGHT-DERIVED IDEAL HOLDING -
037500*        BOTH WHOLE SHARES, SET BY 5100-BUILD-ACTION-ENTRY.
037600         10  WS-ACTWORK-CURR-QTY   PIC S9(7)      COMP.
037700         10  WS-ACTWORK-TARG-QTY   PIC S9(7)      COMP.
037800*        SET BY 5200-CLASSIFY-ACTION - THE DEAD-BAND TEST FROM
037900*        REQUEST 7004 DECIDES BUY/SELL VS. HOLD.
038000         10  WS-ACTWORK-ACTION     PIC X(04).
038100             88  WS-ACTWORK-IS-BUY     VALUE 'BUY '.
038200             88  WS-ACTWORK-IS-SELL    VALUE 'SELL'.
038300             88  WS-ACTWORK-IS-HOLD    VALUE 'HOLD'.
038400*        TARG-QTY MINUS CURR-QTY - PRINTED ON THE ACTION REPORT
038500*        AS THE NUMBER OF SHARES TO BUY OR SELL.
038600         10  WS-ACTWORK-QTY-CHANGE PIC S9(7)      COMP.
038700*
038800*    ACTWORK SWAP BUFFER AND GROUP-RANK WORK FIELD FOR THE
038900*    BUY/SELL/HOLD SORT PERFORMED BY 5300-SORT-ACTIONS.
039000*
039100 01  WS-ACTWORK-SWAP-ENTRY.
039200     05  WS-AWSWAP-SYMBOL          PIC X(12).
039300     05  WS-AWSWAP-CURR-QTY        PIC S9(7)      COMP.
039400     05  WS-AWSWAP-TARG-QTY        PIC S9(7)      COMP.
039500     05  WS-AWSWAP-ACTION          PIC X(04).
039600     05  WS-AWSWAP-QTY-CHANGE      PIC S9(7)      COMP.
039700     05  FILLER                    PIC X(02).
039800*    RANK-IX HOLDS THE CANDIDATE ENTRY'S GROUP RANK, RANK-IY THE
039900*    CURRENT BEST-SO-FAR'S - SET EACH INNER-LOOP PASS BY
040000*    5320/5330, COMPARED BY 5300-INNER-LOOP.
040100 01  WS-GROUP-RANK-WORK.
040200     05  WS-RANK-IX                PIC S9(4)      COMP.
040300     05  WS-RANK-IY                PIC S9(4)      COMP.
040400     05  FILLER                    PIC X(02).
040500*
040600*    FRESH-INVESTMENT CALCULATION TABLE - ONE ENTRY PER SOURCE
040700*    TABLE ENTRY, SAME OCCURRENCE COUNT AND INDEX AS
040800*    WS-SRC-HOLD-TABLE SO THE TWO TABLES STAY IN STEP.
040900*
041000 01  WS-INVEST-CALC-TABLE.
041100     05  FILLER                    PIC X(02).
041200     05  WS-INVC-ENTRY OCCURS 1 TO 2000 TIMES
041300             DEPENDING ON WS-SRC-TABLE-OCC
041400             INDEXED BY WS-INVC-IDX.
041500*        SET TRUE BY 6050 WHEN THE SOURCE HOLDING HAS NO PRICE -
041600*        THE HOLDING THEN CARRIES NO FRESH-INVESTMENT FIGURES.
041700         10  WS-INVC-SKIP-SW       PIC X(01)      VALUE 'N'.
041800             88  WS-INVC-SKIPPED       VALUE 'Y'.
041900*        FRACTIONAL SHARE COUNT BEFORE WHOLE-SHARE ROUNDING.
042000         10  WS-INVC-CALC-QTY      PIC S9(7)V999  COMP-3.
042100*        WHOLE-SHARE COUNT AFTER THE 0.5-SHARE ROUND-UP RULE.
042200         10  WS-INVC-TARGET-QTY    PIC S9(7)      COMP.
042300         10  WS-INVC-ACTUAL-AMT    PIC S9(9)V99   COMP-3.
042400*        SECOND-PASS (REQUEST 6190) RESCALED FIGURES.
042500         10  WS-INVC-ADJ-QTY       PIC S9(7)      COMP.
042600         10  WS-INVC-ADJ-AMT       PIC S9(9)V99   COMP-3.
042700*
042800*    PARSE WORK AREAS - RAW-TO-NUMERIC EDIT OF EACH INPUT
042900*    HOLDING RECORD BEFORE IT IS STORED IN ITS TABLE.
043000*
043100*    LOWER/UPPER TRANSLATE TABLES FOR THE SYMBOL-CASE-FOLD IN
043200*    2050/2150 - INSPECT CONVERTING, NOT THE UPPER-CASE FUNCTION.
043300*
043400 01  WS-CASE-FOLD-TABLES.
043500     05  WS-LOWER-ALPHABET         PIC X(26)
043600             VALUE 'abcdefghijklmnopqrstuvwxyz'.
043700     05  WS-UPPER-ALPHABET         PIC X(26)
043800             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
043900     05  FILLER                    PIC X(02).
044000*
044100 01  WS-PARSE-WORK-AREA.
044200     05  WS-PARSE-SYMBOL           PIC X(12).
044300     05  WS-PARSE-QUANTITY         PIC S9(7)V99   COMP-3.
044400     05  WS-PARSE-PRICE            PIC S9(7)V99   COMP-3.
044500*    UNUSED BY THE NUMERIC TEST ITSELF (SEE AUDIT FINDING
044600*    AF-2011-06 AT 2050/2150 - THE TEST RUNS DIRECTLY AGAINST THE
044700*    RAW SRC-QUANTITY/TGT-QUANTITY FIELD) BUT KEPT HERE FOR ANY
044800*    FUTURE PRICE-FIELD NUMERIC EDIT THE SHOP MAY ADD.
044900     05  WS-PARSE-NUMERIC-TEST     PIC S9(7)V99.
045000*    SET TO 'N' BY 2050/2150 WHEN ANY EDIT TEST FAILS - THE
045100*    RECORD IS THEN DROPPED RATHER THAN STORED IN ITS TABLE.
045200     05  WS-PARSE-VALID-SW         PIC X(01)      VALUE 'Y'.
045300         88  WS-PARSE-IS-VALID             VALUE 'Y'.
045400     05  FILLER                    PIC X(02).
045500*
045600*    DRIFT-ANALYSIS AND REBALANCE WORK FIELDS FOR THE CURRENT
045700*    UNION SYMBOL BEING PROCESSED.
045800*
045900 01  WS-CURRENT-SYMBOL-WORK.
046000     05  WS-CURR-SYMBOL            PIC X(12).
046100*    SET TRUE BY 4150/4160 WHEN THE UNION SYMBOL WAS FOUND IN
046200*    THE RESPECTIVE HOLD TABLE - DRIVES THE MISSING/EXTRA TEST
046300*    AT 4200-CLASSIFY-DRIFT-STATUS.
046400     05  WS-CURR-SRC-FOUND-SW      PIC X(01)      VALUE 'N'.
046500         88  WS-CURR-SRC-FOUND             VALUE 'Y'.
046600     05  WS-CURR-TGT-FOUND-SW      PIC X(01)      VALUE 'N'.
046700         88  WS-CURR-TGT-FOUND             VALUE 'Y'.
046800*    WEIGHT PERCENTAGES LOOKED UP FOR THE CURRENT SYMBOL, AND
046900*    THEIR DIFFERENCE (TARGET MINUS SOURCE).
047000     05  WS-CURR-SRC-PCT           PIC S9(3)V99   COMP-3.
047100     05  WS-CURR-TGT-PCT           PIC S9(3)V99   COMP-3.
047200     05  WS-CURR-DRIFT-PCT         PIC S9(3)V99   COMP-3.
047300     05  WS-CURR-SRC-QTY           PIC S9(7)V99   COMP-3.
047400     05  WS-CURR-TGT-QTY           PIC S9(7)V99   COMP-3.
047500*    IDEAL-QTY AND ACTION-QTY ARE CARRIED FOR THE REBALANCER BUT
047600*    THE WHOLE-SHARE FIGURES ACTUALLY PRINTED COME FROM THE
047700*    ACTWORK TABLE (WS-ACTWORK-TARG-QTY/QTY-CHANGE) INSTEAD.
047800     05  WS-CURR-IDEAL-QTY         PIC S9(9)V9999 COMP-3.
047900     05  WS-CURR-ACTION-QTY        PIC S9(9)V9999 COMP-3.
048000*    SET BY 4200-CLASSIFY-DRIFT-STATUS AND RE-MOVED TO DRF-STATUS
048100*    BY 7050 AFTER ITS MOVE SPACES - 4200 CANNOT SET DRF-STATUS
048200*    DIRECTLY BECAUSE DRIFT-PRINT-REC IS NOT CLEARED UNTIL 7050
048300*    RUNS (AUDIT FINDING AF-2011-09).
048400     05  WS-CURR-STATUS            PIC X(12).
048500     05  FILLER                    PIC X(02).
048600*
048700*    FRESH-INVESTMENT WORK FIELDS - SCRATCH AREA FOR ONE
048800*    HOLDING'S CALC/TARGET/ADJUSTED FIGURES, MOVED INTO THE
048900*    INVEST-CALC-TABLE ENTRY BY 6050 AND 6200 BELOW.
049000*
049100 01  WS-INVEST-WORK-AREA.
049200     05  WS-IVW-AMOUNT             PIC S9(9)V99   COMP-3.
049300     05  WS-IVW-CALC-QTY           PIC S9(7)V999  COMP-3.
049400     05  WS-IVW-TARGET-QTY         PIC S9(7)      COMP.
049500     05  WS-IVW-ACTUAL-AMT         PIC S9(9)V99   COMP-3.
049600     05  WS-IVW-ADJ-QTY            PIC S9(7)      COMP.
049700     05  WS-IVW-ADJ-AMT            PIC S9(9)V99   COMP-3.
049800     05  FILLER                    PIC X(02).
049900*
050000 PROCEDURE DIVISION.
050100*
050200*===============================================================
050300*    0000-MAINLINE - OVERALL CONTROL FLOW.
050400*===============================================================
050500 0000-MAINLINE.
050600*    LOAD AND EDIT BOTH HOLDINGS FILES FIRST - NOTHING DOWNSTREAM
050700*    CAN RUN UNTIL BOTH TABLES ARE BUILT.
050800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
050900     PERFORM 2000-LOAD-SOURCE-FILE THRU 2000-EXIT.
051000     PERFORM 2100-LOAD-TARGET-FILE THRU 2100-EXIT.
051100*    CONVERT RAW QUANTITIES TO PERCENT-OF-PORTFOLIO WEIGHTS, ONE
051200*    SIDE AT A TIME, THEN SORT EACH TABLE DESCENDING BY WEIGHT.
051300     PERFORM 3000-NORMALIZE-SOURCE-TABLE THRU 3000-EXIT.
051400     PERFORM 3200-NORMALIZE-TARGET-TABLE THRU 3200-EXIT.
051500*    MERGE THE TWO SYMBOL LISTS AND PRODUCE THE DRIFT REPORT.
051600     PERFORM 4000-BUILD-SYMBOL-UNION THRU 4000-EXIT.
051700     PERFORM 7000-PRINT-DRIFT-REPORT THRU 7000-EXIT.
051800*    BUILD AND PRINT THE BUY/SELL/HOLD REBALANCE-ACTION REPORT.
051900     PERFORM 5000-COMPUTE-SCALE-FACTOR THRU 5000-EXIT.
052000     PERFORM 5100-REBALANCE-ACTIONS THRU 5100-EXIT.
052100     PERFORM 5300-SORT-ACTIONS THRU 5300-EXIT.
052200     PERFORM 7100-PRINT-ACTION-REPORT THRU 7100-EXIT.
052300*    FRESH-INVESTMENT PASS ONLY RUNS WHEN THE RUN-PARAMETER CARD
052400*    SUPPLIED A POSITIVE CASH AMOUNT - SEE 1000-INITIALIZE.
052500     IF WS-RUN-FRESH-INVEST
052600         PERFORM 6000-FRESH-INVESTMENT THRU 6000-EXIT
052700         PERFORM 7200-PRINT-INVEST-REPORT THRU 7200-EXIT
052800     END-IF.
052900     PERFORM 9000-WRAPUP THRU 9000-EXIT.
053000     STOP RUN.
053100*
053200*===============================================================
053300*    1000-INITIALIZE - OPEN INPUT FILES, ACCEPT RUN PARAMETER,
053400*    ESTABLISH RUN DATE FOR REPORT HEADERS.
053500*===============================================================
053600 1000-INITIALIZE.
053700*    Y2K REMEDIATION 12/28/1998 - RUN DATE IS ACCEPTED WITH THE
053800*    4-DIGIT CENTURY FOR ALL THREE REPORT HEADERS.
053900     ACCEPT RPT-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
054000     OPEN INPUT SOURCE-HOLDINGS-FILE.
054100     OPEN INPUT TARGET-HOLDINGS-FILE.
054200*    THE RUN-PARAMETER CARD CARRIES THE FRESH-INVESTMENT CASH
054300*    AMOUNT, RIGHT-JUSTIFIED IN CARD COLUMNS 1-9 WITH AN IMPLIED
054400*    2-DECIMAL POINT.  A BLANK CARD OR A NON-NUMERIC/ZERO VALUE
054500*    MEANS "NO FRESH-INVESTMENT PASS THIS RUN" - WS-RUN-FRESH-
054600*    INVEST-SW STAYS 'N' AND 6000/7200 ARE SKIPPED AT MAINLINE.
054700     ACCEPT WS-RUN-PARM-CARD.
054800     IF WS-RUN-PARM-CARD NOT = SPACES
054900         MOVE WS-RUN-PARM-CARD(1:9) TO WS-PARSE-NUMERIC-TEST
055000         IF WS-PARSE-NUMERIC-TEST IS NUMERIC
055100             AND WS-PARSE-NUMERIC-TEST > ZERO
055200             MOVE WS-PARSE-NUMERIC-TEST TO WS-INVESTMENT-AMOUNT
055300             SET WS-RUN-FRESH-INVEST TO TRUE
055400         END-IF
055500     END-IF.
055600 1000-EXIT.
055700     EXIT.
055800*
055900*===============================================================
056000*    2000-LOAD-SOURCE-FILE - READ AND EDIT THE SOURCE (MODEL)
056100*    PORTFOLIO INTO WS-SRC-HOLD-TABLE.
056200*===============================================================
056300 2000-LOAD-SOURCE-FILE.
056400     MOVE SPACES TO WS-SRC-FILE-STATUS.
056500     PERFORM 2010-READ-SOURCE-RECORD THRU 2010-EXIT.
056600     PERFORM 2050-EDIT-SOURCE-RECORD THRU 2050-EXIT
056700         UNTIL WS-SRC-EOF.
056800 2000-EXIT.
056900     EXIT.
057000*
057100 2010-READ-SOURCE-RECORD.
057200*    STRAIGHT SEQUENTIAL READ - NO KEY, SINCE THE PROGRAM DOES
057300*    ITS OWN SORTING ONCE THE WHOLE FILE IS IN WORKING STORAGE.
057400     READ SOURCE-HOLDINGS-FILE
057500         AT END
057600             SET WS-SRC-EOF TO TRUE
057700             GO TO 2010-EXIT
057800     END-READ.
057900     ADD 1 TO WS-SRC-REC-COUNT.
058000 2010-EXIT.
058100     EXIT.
058200*
058300*    2050-EDIT-SOURCE-RECORD - CLEAN AND VALIDATE ONE RAW SOURCE
058400*    RECORD.  A RECORD IS KEPT ONLY IF IT PASSES ALL FOUR TESTS
058500*    BELOW AND IS NOT A REPEAT OF A SYMBOL ALREADY IN THE TABLE.
058600*
058700 2050-EDIT-SOURCE-RECORD.
058800*    FOLD THE SYMBOL TO UPPER CASE SO 'abc' AND 'ABC' ARE TREATED
058900*    AS THE SAME HOLDING FOR DUPLICATE-SUPPRESSION PURPOSES.
059000     MOVE SPACES TO WS-PARSE-SYMBOL.
059100     MOVE SRC-SYMBOL TO WS-PARSE-SYMBOL.
059200     INSPECT WS-PARSE-SYMBOL
059300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
059400     SET WS-PARSE-IS-VALID TO TRUE.
059500*    AUDIT FINDING AF-2011-06 - CLASS-TEST THE RAW QUANTITY
059600*    BEFORE IT GOES INTO ANY ARITHMETIC.  A NON-NUMERIC QUANTITY
059700*    DROPS THE RECORD THE SAME AS A BLANK SYMBOL OR A ZERO/
059800*    NEGATIVE QUANTITY BELOW.
059900     IF SRC-QUANTITY NOT NUMERIC
060000         SET WS-PARSE-VALID-SW TO 'N'
060100         MOVE ZERO TO WS-PARSE-QUANTITY
060200     ELSE
060300         MOVE SRC-QUANTITY TO WS-PARSE-QUANTITY
060400     END-IF.
060500     MOVE SRC-PRICE TO WS-PARSE-PRICE.
060600*    BLANK-SYMBOL TEST.
060700     IF WS-PARSE-SYMBOL = SPACES
060800         SET WS-PARSE-VALID-SW TO 'N'
060900     END-IF.
061000*    ZERO/NEGATIVE-QUANTITY TEST.
061100     IF WS-PARSE-QUANTITY NOT > ZERO
061200         SET WS-PARSE-VALID-SW TO 'N'
061300     END-IF.
061400*    COMPLIANCE REQUEST 8810 - DEBT-INSTRUMENT SYMBOLS (PREFIX
061500*    'SGB') ARE OUT OF SCOPE FOR THIS REBALANCE RUN.
061600     IF WS-PARSE-SYMBOL(1:3) = 'SGB'
061700         SET WS-PARSE-VALID-SW TO 'N'
061800     END-IF.
061900     IF WS-PARSE-IS-VALID
062000         PERFORM 2060-SEARCH-SOURCE-DUPLICATE THRU 2060-EXIT
062100         IF NOT WS-DUPLICATE-FOUND
062200             PERFORM 2070-STORE-SOURCE-ENTRY THRU 2070-EXIT
062300         END-IF
062400     END-IF.
062500     PERFORM 2010-READ-SOURCE-RECORD THRU 2010-EXIT.
062600 2050-EXIT.
062700     EXIT.
062800*
062900*    2060-SEARCH-SOURCE-DUPLICATE - LINEAR SCAN OF THE TABLE
063000*    BUILT SO FAR.  REQUEST 11204 - FIRST OCCURRENCE OF A SYMBOL
063100*    WINS; LATER REPEATS ARE SILENTLY DROPPED, NOT SUMMED.
063200*
063300 2060-SEARCH-SOURCE-DUPLICATE.
063400     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
063500     IF WS-SRC-TABLE-OCC = ZERO
063600         GO TO 2060-EXIT
063700     END-IF.
063800     SET WS-SRC-IDX TO 1.
063900*    WALK THE TABLE ONE ENTRY AT A TIME - NO SEARCH ALL/INDEX
064000*    ALGORITHM SINCE THE TABLE IS STILL BEING BUILT (UNSORTED).
064100 2060-SEARCH-LOOP.
064200     IF WS-SRC-IDX > WS-SRC-TABLE-OCC
064300         GO TO 2060-EXIT
064400     END-IF.
064500     IF WS-SRC-SYMBOL(WS-SRC-IDX) = WS-PARSE-SYMBOL
064600         SET WS-DUPLICATE-FOUND TO TRUE
064700         GO TO 2060-EXIT
064800     END-IF.
064900*    NO MATCH THIS ENTRY - ADVANCE AND TRY THE NEXT ONE.
065000     SET WS-SRC-IDX UP BY 1.
065100     GO TO 2060-SEARCH-LOOP.
065200 2060-EXIT.
065300     EXIT.
065400*
065500*    2070-STORE-SOURCE-ENTRY - APPEND TO THE TABLE AND ROLL THE
065600*    QUANTITY INTO THE PORTFOLIO TOTAL USED BY 3000 TO COMPUTE
065700*    WEIGHT PERCENTAGES.  WEIGHT-PCT ITSELF IS LEFT ZERO HERE -
065800*    3000-NORMALIZE-SOURCE-TABLE FILLS IT IN ON A SECOND PASS.
065900*
066000 2070-STORE-SOURCE-ENTRY.
066100     ADD 1 TO WS-SRC-TABLE-OCC.
066200     SET WS-SRC-IDX TO WS-SRC-TABLE-OCC.
066300     MOVE WS-PARSE-SYMBOL   TO WS-SRC-SYMBOL(WS-SRC-IDX).
066400     MOVE WS-PARSE-QUANTITY TO WS-SRC-QUANTITY(WS-SRC-IDX).
066500     MOVE WS-PARSE-PRICE    TO WS-SRC-PRICE(WS-SRC-IDX).
066600     MOVE ZERO              TO WS-SRC-WEIGHT-PCT(WS-SRC-IDX).
066700     ADD WS-PARSE-QUANTITY  TO WS-SRC-TOTAL-QTY.
066800     ADD 1                  TO WS-SRC-KEPT-COUNT.
066900 2070-EXIT.
067000     EXIT.
067100*
067200*===============================================================
067300*    2100-LOAD-TARGET-FILE - READ AND EDIT THE TARGET (ACTUAL)
067400*    PORTFOLIO INTO WS-TGT-HOLD-TABLE.  SAME EDIT RULES AS THE
067500*    SOURCE PASS ABOVE, KEPT AS A SEPARATE PARAGRAPH GROUP PER
067600*    SHOP STANDARD S-114 (ONE EDIT PASS PER FILE, NO SHARED
067700*    PARAMETERIZED PARAGRAPHS).
067800*===============================================================
067900 2100-LOAD-TARGET-FILE.
068000     MOVE SPACES TO WS-TGT-FILE-STATUS.
068100     PERFORM 2110-READ-TARGET-RECORD THRU 2110-EXIT.
068200     PERFORM 2150-EDIT-TARGET-RECORD THRU 2150-EXIT
068300         UNTIL WS-TGT-EOF.
068400 2100-EXIT.
068500     EXIT.
068600*
068700 2110-READ-TARGET-RECORD.
068800*    SAME STRAIGHT SEQUENTIAL READ PATTERN AS 2010 ABOVE.
068900     READ TARGET-HOLDINGS-FILE
069000         AT END
069100             SET WS-TGT-EOF TO TRUE
069200             GO TO 2110-EXIT
069300     END-READ.
069400     ADD 1 TO WS-TGT-REC-COUNT.
069500 2110-EXIT.
069600     EXIT.
069700*
069800*    2150-EDIT-TARGET-RECORD - MIRROR OF 2050-EDIT-SOURCE-RECORD
069900*    FOR THE ACTUAL PORTFOLIO.  KEPT AS A SEPARATE PARAGRAPH
070000*    GROUP RATHER THAN A SHARED PARAMETERIZED ROUTINE PER SHOP
070100*    STANDARD S-114.
070200*
070300 2150-EDIT-TARGET-RECORD.
070400*    FOLD TO UPPER CASE FOR DUPLICATE-SUPPRESSION PURPOSES.
070500     MOVE SPACES TO WS-PARSE-SYMBOL.
070600     MOVE TGT-SYMBOL TO WS-PARSE-SYMBOL.
070700     INSPECT WS-PARSE-SYMBOL
070800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
070900     SET WS-PARSE-IS-VALID TO TRUE.
071000*    AUDIT FINDING AF-2011-06 - CLASS-TEST THE RAW QUANTITY
071100*    BEFORE USE, SAME AS THE SOURCE-SIDE EDIT ABOVE.
071200     IF TGT-QUANTITY NOT NUMERIC
071300         SET WS-PARSE-VALID-SW TO 'N'
071400         MOVE ZERO TO WS-PARSE-QUANTITY
071500     ELSE
071600         MOVE TGT-QUANTITY TO WS-PARSE-QUANTITY
071700     END-IF.
071800     MOVE TGT-PRICE TO WS-PARSE-PRICE.
071900*    BLANK-SYMBOL TEST.
072000     IF WS-PARSE-SYMBOL = SPACES
072100         SET WS-PARSE-VALID-SW TO 'N'
072200     END-IF.
072300*    ZERO/NEGATIVE-QUANTITY TEST.
072400     IF WS-PARSE-QUANTITY NOT > ZERO
072500         SET WS-PARSE-VALID-SW TO 'N'
072600     END-IF.
072700*    COMPLIANCE REQUEST 8810 - DROP DEBT-INSTRUMENT SYMBOLS.
072800     IF WS-PARSE-SYMBOL(1:3) = 'SGB'
072900         SET WS-PARSE-VALID-SW TO 'N'
073000     END-IF.
073100     IF WS-PARSE-IS-VALID
073200         PERFORM 2160-SEARCH-TARGET-DUPLICATE THRU 2160-EXIT
073300         IF NOT WS-DUPLICATE-FOUND
073400             PERFORM 2170-STORE-TARGET-ENTRY THRU 2170-EXIT
073500         END-IF
073600     END-IF.
073700     PERFORM 2110-READ-TARGET-RECORD THRU 2110-EXIT.
073800 2150-EXIT.
073900     EXIT.
074000*
074100*    2160-SEARCH-TARGET-DUPLICATE - LINEAR SCAN, FIRST OCCURRENCE
074200*    OF A SYMBOL WINS (REQUEST 11204).
074300*
074400 2160-SEARCH-TARGET-DUPLICATE.
074500     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
074600     IF WS-TGT-TABLE-OCC = ZERO
074700         GO TO 2160-EXIT
074800     END-IF.
074900     SET WS-TGT-IDX TO 1.
075000*    SAME UNSORTED LINEAR WALK AS 2060-SEARCH-LOOP ABOVE.
075100 2160-SEARCH-LOOP.
075200     IF WS-TGT-IDX > WS-TGT-TABLE-OCC
075300         GO TO 2160-EXIT
075400     END-IF.
075500     IF WS-TGT-SYMBOL(WS-TGT-IDX) = WS-PARSE-SYMBOL
075600         SET WS-DUPLICATE-FOUND TO TRUE
075700         GO TO 2160-EXIT
075800     END-IF.
075900     SET WS-TGT-IDX UP BY 1.
076000     GO TO 2160-SEARCH-LOOP.
076100 2160-EXIT.
076200     EXIT.
076300*
076400*    2170-STORE-TARGET-ENTRY - APPEND TO THE TABLE AND ROLL THE
076500*    QUANTITY INTO THE PORTFOLIO TOTAL; WEIGHT-PCT IS FILLED IN
076600*    BY 3200-NORMALIZE-TARGET-TABLE ON ITS SECOND PASS.
076700*
076800 2170-STORE-TARGET-ENTRY.
076900     ADD 1 TO WS-TGT-TABLE-OCC.
077000     SET WS-TGT-IDX TO WS-TGT-TABLE-OCC.
077100     MOVE WS-PARSE-SYMBOL   TO WS-TGT-SYMBOL(WS-TGT-IDX).
077200     MOVE WS-PARSE-QUANTITY TO WS-TGT-QUANTITY(WS-TGT-IDX).
077300     MOVE WS-PARSE-PRICE    TO WS-TGT-PRICE(WS-TGT-IDX).
077400     MOVE ZERO              TO WS-TGT-WEIGHT-PCT(WS-TGT-IDX).
077500     ADD WS-PARSE-QUANTITY  TO WS-TGT-TOTAL-QTY.
077600     ADD 1                  TO WS-TGT-KEPT-COUNT.
077700 2170-EXIT.
077800     EXIT.
077900*
078000*===============================================================
078100*    3000-NORMALIZE-SOURCE-TABLE - COMPUTE EACH SOURCE ENTRY'S
078200*    WEIGHT AS A PERCENTAGE OF TOTAL QUANTITY, THEN SORT THE
078300*    TABLE INTO WEIGHT-DESCENDING ORDER (NEEDED LATER BY THE
078400*    FRESH-INVESTMENT PASS).
078500*===============================================================
078600 3000-NORMALIZE-SOURCE-TABLE.
078700*    NOTHING TO NORMALIZE IF EVERY SOURCE RECORD FAILED EDITING.
078800     IF WS-SRC-TABLE-OCC = ZERO
078900         GO TO 3000-EXIT
079000     END-IF.
079100     SET WS-SRC-IDX TO 1.
079200*    PASS ONE - WEIGHT PERCENT PER ENTRY.  PASS TWO - SORT.
079300     PERFORM 3050-COMPUTE-SOURCE-WEIGHT THRU 3050-EXIT
079400         VARYING WS-SRC-IDX FROM 1 BY 1
079500         UNTIL WS-SRC-IDX > WS-SRC-TABLE-OCC.
079600     PERFORM 3100-SORT-SOURCE-BY-WEIGHT THRU 3100-EXIT.
079700 3000-EXIT.
079800     EXIT.
079900*
080000*    ZERO TOTAL-QTY CAN ONLY HAPPEN WHEN NO SOURCE RECORDS
080100*    SURVIVED EDITING - GUARD AGAINST A DIVIDE-BY-ZERO ABEND.
080200 3050-COMPUTE-SOURCE-WEIGHT.
080300     IF WS-SRC-TOTAL-QTY = ZERO
080400         MOVE ZERO TO WS-SRC-WEIGHT-PCT(WS-SRC-IDX)
080500         GO TO 3050-EXIT
080600     END-IF.
080700     COMPUTE WS-SRC-WEIGHT-PCT(WS-SRC-IDX) ROUNDED =
080800         WS-SRC-QUANTITY(WS-SRC-IDX) / WS-SRC-TOTAL-QTY * 100.
080900 3050-EXIT.
081000     EXIT.
081100*
081200*    EXCHANGE SORT, DESCENDING BY WEIGHT-PCT.  SHOP STANDARD
081300*    S-114 PARAGRAPH PAIR: OUTER/INNER PASS, NO SORT VERB SINCE
081400*    THE TABLE ALREADY RESIDES IN WORKING STORAGE.
081500*
081600 3100-SORT-SOURCE-BY-WEIGHT.
081700     IF WS-SRC-TABLE-OCC < 2
081800         GO TO 3100-EXIT
081900     END-IF.
082000     SET WS-IX TO 1.
082100 3100-OUTER-LOOP.
082200     IF WS-IX >= WS-SRC-TABLE-OCC
082300         GO TO 3100-EXIT
082400     END-IF.
082500*    OPERATIONS REQUEST 12015 - TRIP COUNT FOR THE RUN LOG.
082600     ADD 1 TO WS-SORT-PASS-COUNT.
082700     SET WS-IY TO WS-IX.
082800     SET WS-SWAP-IX TO WS-IX.
082900*    INNER LOOP FINDS THE INDEX OF THE LARGEST REMAINING WEIGHT
083000*    AND REMEMBERS IT IN WS-IY; THE ACTUAL SWAP, IF ANY, HAPPENS
083100*    ONCE AFTER THE INNER LOOP ENDS (SELECTION SORT, NOT BUBBLE).
083200 3100-INNER-LOOP.
083300     SET WS-SWAP-IX UP BY 1.
083400     IF WS-SWAP-IX > WS-SRC-TABLE-OCC
083500         GO TO 3100-INNER-DONE
083600     END-IF.
083700     SET WS-SRC-IDX TO WS-SWAP-IX.
083800     IF WS-SRC-WEIGHT-PCT(WS-SRC-IDX) >
083900             WS-SRC-WEIGHT-PCT(WS-IY)
084000         SET WS-IY TO WS-SWAP-IX
084100     END-IF.
084200     GO TO 3100-INNER-LOOP.
084300 3100-INNER-DONE.
084400     IF WS-IY NOT = WS-IX
084500         PERFORM 3150-SWAP-SOURCE-ENTRIES THRU 3150-EXIT
084600     END-IF.
084700     SET WS-IX UP BY 1.
084800     GO TO 3100-OUTER-LOOP.
084900 3100-EXIT.
085000     EXIT.
085100*    NOTE - WS-IX/WS-IY/WS-SWAP-IX ARE SHARED WITH 3300/4050/
085200*    5300 BELOW.  SAFE BECAUSE ONLY ONE OF THE FOUR SORTS RUNS
085300*    AT ANY GIVEN TIME IN THE MAINLINE SEQUENCE.
085400*
085500*    3150-SWAP-SOURCE-ENTRIES - THREE-WAY MOVE THROUGH THE
085600*    SHARED WS-PARSE-SWAP-ENTRY BUFFER (SYMBOL, QUANTITY, PRICE
085700*    AND WEIGHT-PCT TOGETHER, NOT FIELD BY FIELD).
085800*
085900 3150-SWAP-SOURCE-ENTRIES.
086000     SET WS-SRC-IDX TO WS-IX.
086100     MOVE WS-SRC-ENTRY(WS-SRC-IDX) TO WS-PARSE-SWAP-ENTRY.
086200     SET WS-SRC-IDX TO WS-IY.
086300     MOVE WS-SRC-ENTRY(WS-SRC-IDX) TO WS-SRC-ENTRY(WS-IX).
086400     MOVE WS-PARSE-SWAP-ENTRY TO WS-SRC-ENTRY(WS-IY).
086500 3150-EXIT.
086600     EXIT.
086700*
086800*===============================================================
086900*    3200-NORMALIZE-TARGET-TABLE - SAME AS 3000 ABOVE, FOR THE
087000*    TARGET (ACTUAL) PORTFOLIO.
087100*===============================================================
087200 3200-NORMALIZE-TARGET-TABLE.
087300     IF WS-TGT-TABLE-OCC = ZERO
087400         GO TO 3200-EXIT
087500     END-IF.
087600     PERFORM 3250-COMPUTE-TARGET-WEIGHT THRU 3250-EXIT
087700         VARYING WS-TGT-IDX FROM 1 BY 1
087800         UNTIL WS-TGT-IDX > WS-TGT-TABLE-OCC.
087900     PERFORM 3300-SORT-TARGET-BY-WEIGHT THRU 3300-EXIT.
088000 3200-EXIT.
088100     EXIT.
088200*
088300*    SAME DIVIDE-BY-ZERO GUARD AS 3050 ABOVE.
088400 3250-COMPUTE-TARGET-WEIGHT.
088500     IF WS-TGT-TOTAL-QTY = ZERO
088600         MOVE ZERO TO WS-TGT-WEIGHT-PCT(WS-TGT-IDX)
088700         GO TO 3250-EXIT
088800     END-IF.
088900     COMPUTE WS-TGT-WEIGHT-PCT(WS-TGT-IDX) ROUNDED =
089000         WS-TGT-QUANTITY(WS-TGT-IDX) / WS-TGT-TOTAL-QTY * 100.
089100 3250-EXIT.
089200     EXIT.
089300*
089400*    SAME SELECTION-SORT PATTERN AS 3100 ABOVE, FOR THE TARGET
089500*    TABLE.  KEPT AS ITS OWN PARAGRAPH GROUP RATHER THAN A
089600*    SHARED ROUTINE WITH AN INDICATOR SWITCH, PER SHOP STANDARD
089700*    S-114 - ONE SORT, ONE SET OF PARAGRAPHS.
089800*
089900 3300-SORT-TARGET-BY-WEIGHT.
090000*    FEWER THAN TWO ENTRIES - ALREADY IN ORDER, NOTHING TO DO.
090100     IF WS-TGT-TABLE-OCC < 2
090200         GO TO 3300-EXIT
090300     END-IF.
090400     SET WS-IX TO 1.
090500 3300-OUTER-LOOP.
090600     IF WS-IX >= WS-TGT-TABLE-OCC
090700         GO TO 3300-EXIT
090800     END-IF.
090900     ADD 1 TO WS-SORT-PASS-COUNT.
091000     SET WS-IY TO WS-IX.
091100     SET WS-SWAP-IX TO WS-IX.
091200*    SAME FIND-THE-LARGEST-REMAINING-WEIGHT LOGIC AS 3100-INNER-
091300*    LOOP ABOVE, APPLIED TO THE TARGET TABLE.
091400 3300-INNER-LOOP.
091500     SET WS-SWAP-IX UP BY 1.
091600     IF WS-SWAP-IX > WS-TGT-TABLE-OCC
091700         GO TO 3300-INNER-DONE
091800     END-IF.
091900     SET WS-TGT-IDX TO WS-SWAP-IX.
092000     IF WS-TGT-WEIGHT-PCT(WS-TGT-IDX) >
092100             WS-TGT-WEIGHT-PCT(WS-IY)
092200         SET WS-IY TO WS-SWAP-IX
092300     END-IF.
092400     GO TO 3300-INNER-LOOP.
092500 3300-INNER-DONE.
092600     IF WS-IY NOT = WS-IX
092700         PERFORM 3350-SWAP-TARGET-ENTRIES THRU 3350-EXIT
092800     END-IF.
092900     SET WS-IX UP BY 1.
093000     GO TO 3300-OUTER-LOOP.
093100 3300-EXIT.
093200     EXIT.
093300*
093400*    3350-SWAP-TARGET-ENTRIES - SAME THREE-WAY MOVE THROUGH
093500*    WS-PARSE-SWAP-ENTRY AS 3150 ABOVE, FOR THE TARGET TABLE.
093600*
093700 3350-SWAP-TARGET-ENTRIES.
093800     SET WS-TGT-IDX TO WS-IX.
093900     MOVE WS-TGT-ENTRY(WS-TGT-IDX) TO WS-PARSE-SWAP-ENTRY.
094000     SET WS-TGT-IDX TO WS-IY.
094100     MOVE WS-TGT-ENTRY(WS-TGT-IDX) TO WS-TGT-ENTRY(WS-IX).
094200     MOVE WS-PARSE-SWAP-ENTRY TO WS-TGT-ENTRY(WS-IY).
094300 3350-EXIT.
094400     EXIT.
094500*
094600*===============================================================
094700*    4000-BUILD-SYMBOL-UNION - MERGE THE SOURCE AND TARGET
094800*    SYMBOL LISTS, SUPPRESS DUPLICATES, AND SORT THE RESULT
094900*    INTO ASCENDING SYMBOL ORDER.
095000*===============================================================
095100 4000-BUILD-SYMBOL-UNION.
095200*    SOURCE SYMBOLS GO IN FIRST, THEN TARGET SYMBOLS NOT ALREADY
095300*    PRESENT - ORDER DOES NOT MATTER SINCE 4050 SORTS THE WHOLE
095400*    TABLE ASCENDING BELOW.
095500     PERFORM 4010-ADD-SOURCE-SYMBOLS THRU 4010-EXIT
095600         VARYING WS-SRC-IDX FROM 1 BY 1
095700         UNTIL WS-SRC-IDX > WS-SRC-TABLE-OCC.
095800     PERFORM 4020-ADD-TARGET-SYMBOLS THRU 4020-EXIT
095900         VARYING WS-TGT-IDX FROM 1 BY 1
096000         UNTIL WS-TGT-IDX > WS-TGT-TABLE-OCC.
096100     PERFORM 4050-SORT-UNION-ASCENDING THRU 4050-EXIT.
096200 4000-EXIT.
096300     EXIT.
096400*
096500*    4010-ADD-SOURCE-SYMBOLS - EVERY SOURCE SYMBOL IS UNIQUE
096600*    ALREADY (DUPLICATE SOURCE SYMBOLS WERE DROPPED AT 2060), SO
096700*    THE ONLY WAY 4030 FINDS A MATCH HERE IS IF THIS IS THE
096800*    SECOND-OR-LATER PASS OF THE OUTER PERFORM.
096900 4010-ADD-SOURCE-SYMBOLS.
097000     PERFORM 4030-SEARCH-UNION THRU 4030-EXIT.
097100     IF NOT WS-DUPLICATE-FOUND
097200         ADD 1 TO WS-UNION-TABLE-OCC
097300         SET WS-UNION-IDX TO WS-UNION-TABLE-OCC
097400         MOVE WS-SRC-SYMBOL(WS-SRC-IDX)
097500             TO WS-UNION-SYMBOL(WS-UNION-IDX)
097600     END-IF.
097700 4010-EXIT.
097800     EXIT.
097900*
098000*    4020-ADD-TARGET-SYMBOLS - ADDS A TARGET SYMBOL ONLY IF IT
098100*    IS NOT ALREADY IN THE UNION FROM THE SOURCE PASS ABOVE -
098200*    THIS IS WHAT KEEPS A SYMBOL HELD BY BOTH PORTFOLIOS FROM
098300*    APPEARING TWICE ON THE DRIFT REPORT.
098400 4020-ADD-TARGET-SYMBOLS.
098500     MOVE WS-TGT-SYMBOL(WS-TGT-IDX) TO WS-CURR-SYMBOL.
098600     PERFORM 4035-SEARCH-UNION-CURR THRU 4035-EXIT.
098700     IF NOT WS-DUPLICATE-FOUND
098800         ADD 1 TO WS-UNION-TABLE-OCC
098900         SET WS-UNION-IDX TO WS-UNION-TABLE-OCC
099000         MOVE WS-CURR-SYMBOL TO WS-UNION-SYMBOL(WS-UNION-IDX)
099100     END-IF.
099200 4020-EXIT.
099300     EXIT.
099400*
099500*    4030-SEARCH-UNION - LINEAR SCAN OF THE UNION TABLE BUILT SO
099600*    FAR FOR THE CURRENT SOURCE SYMBOL (WS-SRC-IDX).
099700*
099800 4030-SEARCH-UNION.
099900     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
100000     IF WS-UNION-TABLE-OCC = ZERO
100100         GO TO 4030-EXIT
100200     END-IF.
100300     SET WS-UNION-IDX TO 1.
100400*    LINEAR WALK - THE UNION TABLE IS STILL BEING BUILT HERE,
100500*    SO IT ISN'T YET SORTED AND CAN'T BE SEARCHED ANY FASTER.
100600 4030-SEARCH-LOOP.
100700     IF WS-UNION-IDX > WS-UNION-TABLE-OCC
100800         GO TO 4030-EXIT
100900     END-IF.
101000     IF WS-UNION-SYMBOL(WS-UNION-IDX) = WS-SRC-SYMBOL(WS-SRC-IDX)
101100         SET WS-DUPLICATE-FOUND TO TRUE
101200         GO TO 4030-EXIT
101300     END-IF.
101400     SET WS-UNION-IDX UP BY 1.
101500     GO TO 4030-SEARCH-LOOP.
101600 4030-EXIT.
101700     EXIT.
101800*
101900*    4035-SEARCH-UNION-CURR - SAME SCAN AS 4030 BUT AGAINST
102000*    WS-CURR-SYMBOL RATHER THAN A SOURCE-TABLE SUBSCRIPT, SINCE
102100*    THE CALLER IS WALKING THE TARGET TABLE HERE, NOT THE
102200*    SOURCE TABLE.
102300*
102400 4035-SEARCH-UNION-CURR.
102500     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
102600     IF WS-UNION-TABLE-OCC = ZERO
102700         GO TO 4035-EXIT
102800     END-IF.
102900     SET WS-UNION-IDX TO 1.
103000*    SAME UNSORTED LINEAR WALK AS 4030-SEARCH-LOOP ABOVE.
103100 4035-SEARCH-LOOP.
103200     IF WS-UNION-IDX > WS-UNION-TABLE-OCC
103300         GO TO 4035-EXIT
103400     END-IF.
103500     IF WS-UNION-SYMBOL(WS-UNION-IDX) = WS-CURR-SYMBOL
103600         SET WS-DUPLICATE-FOUND TO TRUE
103700         GO TO 4035-EXIT
103800     END-IF.
103900     SET WS-UNION-IDX UP BY 1.
104000     GO TO 4035-SEARCH-LOOP.
104100 4035-EXIT.
104200     EXIT.
104300*
104400*    EXCHANGE SORT, ASCENDING BY SYMBOL.
104500*
104600 4050-SORT-UNION-ASCENDING.
104700     IF WS-UNION-TABLE-OCC < 2
104800         GO TO 4050-EXIT
104900     END-IF.
105000     SET WS-IX TO 1.
105100 4050-OUTER-LOOP.
105200     IF WS-IX >= WS-UNION-TABLE-OCC
105300         GO TO 4050-EXIT
105400     END-IF.
105500     ADD 1 TO WS-SORT-PASS-COUNT.
105600     SET WS-IY TO WS-IX.
105700     SET WS-SWAP-IX TO WS-IX.
105800 4050-INNER-LOOP.
105900     SET WS-SWAP-IX UP BY 1.
106000     IF WS-SWAP-IX > WS-UNION-TABLE-OCC
106100         GO TO 4050-INNER-DONE
106200     END-IF.
106300     SET WS-UNION-IDX TO WS-SWAP-IX.
106400     SET WS-SORT-IDX TO WS-IY.
106500     IF WS-UNION-SYMBOL(WS-UNION-IDX) <
106600             WS-UNION-SYMBOL(WS-SORT-IDX)
106700         SET WS-IY TO WS-SWAP-IX
106800     END-IF.
106900     GO TO 4050-INNER-LOOP.
107000*    WS-UNION-SORT-ENTRY (THE REDEFINITION DECLARED IN THE DATA
107100*    DIVISION) AND WS-UNION-ENTRY ARE THE SAME STORAGE - THE
107200*    SWAP BELOW MOVES THROUGH WS-SWAP-SYMBOL SINCE A UNION
107300*    ENTRY IS JUST THE ONE SYMBOL FIELD.
107400 4050-INNER-DONE.
107500     IF WS-IY NOT = WS-IX
107600         SET WS-UNION-IDX TO WS-IX
107700         SET WS-SORT-IDX TO WS-IY
107800         MOVE WS-UNION-SYMBOL(WS-UNION-IDX) TO WS-SWAP-SYMBOL
107900         MOVE WS-UNION-SYMBOL(WS-SORT-IDX)
108000             TO WS-UNION-SYMBOL(WS-UNION-IDX)
108100         MOVE WS-SWAP-SYMBOL TO WS-UNION-SYMBOL(WS-SORT-IDX)
108200     END-IF.
108300     SET WS-IX UP BY 1.
108400     GO TO 4050-OUTER-LOOP.
108500 4050-EXIT.
108600     EXIT.
108700*
108800*===============================================================
108900*    4100-DRIFT-ANALYSIS - FOR EACH UNION SYMBOL, LOOK UP THE
109000*    SOURCE AND TARGET WEIGHT/QUANTITY, CLASSIFY DRIFT STATUS,
109100*    ACCUMULATE TRACKING ERROR AND STATUS COUNTS, AND WRITE ONE
109200*    DETAIL LINE TO THE DRIFT REPORT.
109300*===============================================================
109400 4100-DRIFT-ANALYSIS.
109500*    CLEAR THE WORK FIELDS BEFORE EACH LOOKUP - A SYMBOL MISSING
109600*    FROM ONE SIDE MUST LEAVE ITS PCT/QTY AT ZERO, NOT WHATEVER
109700*    THE PREVIOUS SYMBOL LEFT BEHIND.
109800     SET WS-UNION-IDX TO WS-IX.
109900     MOVE WS-UNION-SYMBOL(WS-UNION-IDX) TO WS-CURR-SYMBOL.
110000     MOVE 'N' TO WS-CURR-SRC-FOUND-SW.
110100     MOVE 'N' TO WS-CURR-TGT-FOUND-SW.
110200     MOVE ZERO TO WS-CURR-SRC-PCT  WS-CURR-TGT-PCT
110300                   WS-CURR-SRC-QTY WS-CURR-TGT-QTY.
110400     PERFORM 4150-LOOKUP-SOURCE-ENTRY THRU 4150-EXIT.
110500     PERFORM 4160-LOOKUP-TARGET-ENTRY THRU 4160-EXIT.
110600*    DRIFT-PCT IS TARGET MINUS SOURCE - POSITIVE MEANS THE
110700*    ACTUAL PORTFOLIO HOLDS MORE OF THIS SYMBOL THAN THE MODEL
110800*    CALLS FOR (OVERWEIGHT).
110900     COMPUTE WS-CURR-DRIFT-PCT ROUNDED =
111000         WS-CURR-TGT-PCT - WS-CURR-SRC-PCT.
111100     PERFORM 4200-CLASSIFY-DRIFT-STATUS THRU 4200-EXIT.
111200*    REQUEST 9902 - SQUARE THE DRIFT AND ACCUMULATE; THE DRIFT
111300*    REPORT FOOTER PRINTS THE RUNNING SUM AS "TRACKING ERROR".
111400     COMPUTE WS-DRIFT-SQUARED ROUNDED =
111500         WS-CURR-DRIFT-PCT * WS-CURR-DRIFT-PCT.
111600     ADD WS-DRIFT-SQUARED TO WS-TRACKING-ERROR.
111700     PERFORM 7050-WRITE-DRIFT-DETAIL-LINE THRU 7050-EXIT.
111800 4100-EXIT.
111900     EXIT.
112000*
112100*    4150-LOOKUP-SOURCE-ENTRY - LINEAR SCAN FOR WS-CURR-SYMBOL
112200*    IN THE SOURCE TABLE.  LEAVES WS-CURR-SRC-FOUND-SW AT 'N'
112300*    AND THE PCT/QTY WORK FIELDS AT ZERO (SET BY THE CALLER
112400*    BEFORE THIS RUNS) WHEN THE SYMBOL ISN'T ON THE SOURCE SIDE
112500*    AT ALL - THAT IS THE "EXTRA" CASE AT 4200 BELOW.
112600*
112700 4150-LOOKUP-SOURCE-ENTRY.
112800     IF WS-SRC-TABLE-OCC = ZERO
112900         GO TO 4150-EXIT
113000     END-IF.
113100     SET WS-SRC-IDX TO 1.
113200*    SOURCE TABLE IS SORTED BY WEIGHT, NOT BY SYMBOL, SO THIS
113300*    TOO IS A PLAIN LINEAR WALK, NOT A BINARY SEARCH.
113400 4150-SEARCH-LOOP.
113500     IF WS-SRC-IDX > WS-SRC-TABLE-OCC
113600         GO TO 4150-EXIT
113700     END-IF.
113800     IF WS-SRC-SYMBOL(WS-SRC-IDX) = WS-CURR-SYMBOL
113900         SET WS-CURR-SRC-FOUND TO TRUE
114000         MOVE WS-SRC-WEIGHT-PCT(WS-SRC-IDX) TO WS-CURR-SRC-PCT
114100         IF WS-SRC-QUANTITY(WS-SRC-IDX) > ZERO
114200             MOVE WS-SRC-QUANTITY(WS-SRC-IDX) TO WS-CURR-SRC-QTY
114300         END-IF
114400         GO TO 4150-EXIT
114500     END-IF.
114600     SET WS-SRC-IDX UP BY 1.
114700     GO TO 4150-SEARCH-LOOP.
114800 4150-EXIT.
114900     EXIT.
115000*
115100*    4160-LOOKUP-TARGET-ENTRY - MIRROR OF 4150 AGAINST THE
115200*    TARGET TABLE; NOT FOUND HERE IS THE "MISSING" CASE AT 4200.
115300*
115400 4160-LOOKUP-TARGET-ENTRY.
115500     IF WS-TGT-TABLE-OCC = ZERO
115600         GO TO 4160-EXIT
115700     END-IF.
115800     SET WS-TGT-IDX TO 1.
115900*    SAME LINEAR WALK AS 4150-SEARCH-LOOP ABOVE.
116000 4160-SEARCH-LOOP.
116100     IF WS-TGT-IDX > WS-TGT-TABLE-OCC
116200         GO TO 4160-EXIT
116300     END-IF.
116400     IF WS-TGT-SYMBOL(WS-TGT-IDX) = WS-CURR-SYMBOL
116500         SET WS-CURR-TGT-FOUND TO TRUE
116600         MOVE WS-TGT-WEIGHT-PCT(WS-TGT-IDX) TO WS-CURR-TGT-PCT
116700         IF WS-TGT-QUANTITY(WS-TGT-IDX) > ZERO
116800             MOVE WS-TGT-QUANTITY(WS-TGT-IDX) TO WS-CURR-TGT-QTY
116900         END-IF
117000         GO TO 4160-EXIT
117100     END-IF.
117200     SET WS-TGT-IDX UP BY 1.
117300     GO TO 4160-SEARCH-LOOP.
117400 4160-EXIT.
117500     EXIT.
117600*
117700*    DRIFT STATUS CLASSIFICATION - EVALUATED IN SPEC ORDER:
117800*    MISSING, THEN EXTRA, THEN ALIGNED (WITHIN 0.01), THEN
117900*    OVERWEIGHT (DRIFT POSITIVE), ELSE UNDERWEIGHT.
118000*
118100*    AF-2011-09 - THE CLASSIFICATION TEXT IS SAVED TO THE WS-
118200*    CURR-STATUS SCRATCH FIELD, NOT TO DRF-STATUS DIRECTLY.
118300*    DRIFT-PRINT-REC IS NOT YET CLEARED AT THIS POINT IN THE
118400*    FLOW - 7050-WRITE-DRIFT-DETAIL-LINE DOES THAT ITSELF AND
118500*    THEN RE-MOVES WS-CURR-STATUS INTO DRF-STATUS AFTERWARD.
118600 4200-CLASSIFY-DRIFT-STATUS.
118700     IF WS-CURR-SRC-FOUND AND NOT WS-CURR-TGT-FOUND
118800         MOVE 'MISSING'    TO WS-CURR-STATUS
118900         ADD 1 TO WS-MISSING-COUNT
119000         GO TO 4200-EXIT
119100     END-IF.
119200     IF NOT WS-CURR-SRC-FOUND
119300         MOVE 'EXTRA'      TO WS-CURR-STATUS
119400         ADD 1 TO WS-EXTRA-COUNT
119500         GO TO 4200-EXIT
119600     END-IF.
119700     IF WS-CURR-DRIFT-PCT < 0.01 AND WS-CURR-DRIFT-PCT > -0.01
119800         MOVE 'ALIGNED'    TO WS-CURR-STATUS
119900         ADD 1 TO WS-ALIGNED-COUNT
120000         GO TO 4200-EXIT
120100     END-IF.
120200     IF WS-CURR-DRIFT-PCT > ZERO
120300         MOVE 'OVERWEIGHT' TO WS-CURR-STATUS
120400         ADD 1 TO WS-OVERWT-COUNT
120500         GO TO 4200-EXIT
120600     END-IF.
120700     MOVE 'UNDERWEIGHT' TO WS-CURR-STATUS.
120800     ADD 1 TO WS-UNDERWT-COUNT.
120900 4200-EXIT.
121000     EXIT.
121100*
121200*===============================================================
121300*    7000-PRINT-DRIFT-REPORT - OPEN THE DRIFT REPORT, DRIVE THE
121400*    DRIFT ANALYSIS OVER THE SYMBOL UNION, THEN WRITE THE
121500*    TRACKING-ERROR/STATUS-COUNT FOOTER AND CLOSE.
121600*===============================================================
121700 7000-PRINT-DRIFT-REPORT.
121800*    DRIFT-REPORT-FILE IS OPENED AND CLOSED ENTIRELY WITHIN THIS
121900*    PARAGRAPH - NO OTHER PARAGRAPH IN THE PROGRAM TOUCHES IT.
122000     OPEN OUTPUT DRIFT-REPORT-FILE.
122100     PERFORM 7010-WRITE-DRIFT-TITLE THRU 7010-EXIT.
122200*    WS-IX DRIVES THE UNION TABLE HERE - 4100 AND ITS
122300*    SUBORDINATE LOOKUPS REUSE WS-IX/WS-SRC-IDX/WS-TGT-IDX AS
122400*    SCRATCH SUBSCRIPTS, SO THIS IS THE ONLY OUTER CONTROL LOOP.
122500     IF WS-UNION-TABLE-OCC > ZERO
122600         PERFORM 4100-DRIFT-ANALYSIS THRU 4100-EXIT
122700             VARYING WS-IX FROM 1 BY 1
122800             UNTIL WS-IX > WS-UNION-TABLE-OCC
122900     END-IF.
123000     PERFORM 7090-WRITE-DRIFT-SUMMARY THRU 7090-EXIT.
123100*    SUMMARY LINE WRITES EVEN WHEN THE UNION TABLE IS EMPTY -
123200*    ALL FIVE STATUS COUNTS AND THE TRACKING ERROR SIMPLY PRINT
123300*    AS ZERO IN THAT CASE.
123400     CLOSE DRIFT-REPORT-FILE.
123500 7000-EXIT.
123600     EXIT.
123700*
123800*    TWO TITLE LINES - REPORT NAME, THEN COLUMN HEADINGS.  BOTH
123900*    GO OUT UNDER DRF-TYPE-TITLE SO THE PRINT-CONTROL BYTE TELLS
124000*    A HUMAN READING THE RAW LISTING WHICH LINES ARE HEADER.
124100*
124200*    AF-2011-09 - WRITE ... FROM MOVES ONLY DRF-TITLE-LINE-AREA,
124300*    NOT THE RECORD-TYPE-CD BYTE AHEAD OF IT, SO THE PRINT FILE'S
124400*    COLUMN 1 MATCHES THE COLUMN POSITIONS THE LAYOUT PROMISES.
124500 7010-WRITE-DRIFT-TITLE.
124600     MOVE SPACES TO DRIFT-PRINT-REC.
124700     SET DRF-TYPE-TITLE TO TRUE.
124800     MOVE 'DRIFT ANALYSIS REPORT' TO DRF-TITLE-LINE-AREA.
124900     WRITE DRIFT-REPORT-LINE FROM DRF-TITLE-LINE-AREA.
125000     MOVE SPACES TO DRIFT-PRINT-REC.
125100     SET DRF-TYPE-TITLE TO TRUE.
125200     MOVE 'SYMBOL    SOURCE%  TARGET%  DRIFT%  STATUS'
125300         TO DRF-TITLE-LINE-AREA(1:45).
125400*    QUANTITY HEADINGS START AT COLUMN 55 TO CLEAR THE STATUS
125500*    TEXT COLUMN, WHICH RUNS UP TO 12 CHARACTERS WIDE.
125600     MOVE 'SRCQTY    TGTQTY'
125700         TO DRF-TITLE-LINE-AREA(55:17).
125800     WRITE DRIFT-REPORT-LINE FROM DRF-TITLE-LINE-AREA.
125900 7010-EXIT.
126000     EXIT.
126100*
126200*    7050-WRITE-DRIFT-DETAIL-LINE - ONE LINE PER UNION SYMBOL,
126300*    CALLED DIRECTLY FROM 4100-DRIFT-ANALYSIS AFTER THE STATUS
126400*    AND TRACKING-ERROR CONTRIBUTION ARE COMPUTED.
126500*
126600 7050-WRITE-DRIFT-DETAIL-LINE.
126700     MOVE SPACES TO DRIFT-PRINT-REC.
126800     SET DRF-TYPE-DETAIL TO TRUE.
126900*    AF-2011-09 - WS-CURR-STATUS IS RE-MOVED HERE BECAUSE THE
127000*    MOVE SPACES ABOVE WIPED OUT WHATEVER 4200-CLASSIFY-DRIFT-
127100*    STATUS LEFT IN DRF-STATUS ON A PRIOR CALL.
127200     MOVE WS-CURR-STATUS     TO DRF-STATUS.
127300     MOVE WS-CURR-SYMBOL     TO DRF-SYMBOL.
127400     MOVE WS-CURR-SRC-PCT    TO DRF-SOURCE-PCT.
127500     MOVE WS-CURR-TGT-PCT    TO DRF-TARGET-PCT.
127600     MOVE WS-CURR-DRIFT-PCT  TO DRF-DRIFT-PCT.
127700     MOVE WS-CURR-SRC-QTY    TO DRF-SOURCE-QTY.
127800     MOVE WS-CURR-TGT-QTY    TO DRF-TARGET-QTY.
127900     WRITE DRIFT-REPORT-LINE FROM DRF-TITLE-LINE-AREA.
128000 7050-EXIT.
128100     EXIT.
128200*
128300*    7090-WRITE-DRIFT-SUMMARY - ADDED PER REQUEST 9902.  ONE
128400*    FOOTER LINE CARRYING THE TRACKING ERROR AND ALL FIVE
128500*    DRIFT-STATUS COUNTS ACCUMULATED DURING 4100/4200 ABOVE.
128600*
128700 7090-WRITE-DRIFT-SUMMARY.
128800     MOVE SPACES TO DRIFT-PRINT-REC.
128900     SET DRF-TYPE-SUMMARY TO TRUE.
129000*    WS-TRACKING-ERROR IS THE RUNNING SUM OF SQUARED DRIFT FROM
129100*    4100 ABOVE - PRINTED RAW, NOT ROOTED, PER REQUEST 9902.
129200     MOVE 'TRACKING ERROR:     ' TO SUM-LABEL.
129300     MOVE WS-TRACKING-ERROR     TO SUM-TRACKING-ERROR.
129400*    FIVE COUNTERS BELOW MUST SUM TO THE UNION TABLE OCCURS
129500*    COUNT - A MISMATCH WOULD MEAN 4200 MISSED A SYMBOL.
129600     MOVE 'ALIGNED:  '          TO SUM-ALIGNED-LABEL.
129700     MOVE WS-ALIGNED-COUNT      TO SUM-ALIGNED-CNT.
129800     MOVE 'OVERWEIGHT: '        TO SUM-OVERWT-LABEL.
129900     MOVE WS-OVERWT-COUNT       TO SUM-OVERWT-CNT.
130000     MOVE 'UNDERWEIGHT: '       TO SUM-UNDERWT-LABEL.
130100     MOVE WS-UNDERWT-COUNT      TO SUM-UNDERWT-CNT.
130200     MOVE 'MISSING:  '          TO SUM-MISSING-LABEL.
130300     MOVE WS-MISSING-COUNT      TO SUM-MISSING-CNT.
130400     MOVE 'EXTRA:  '            TO SUM-EXTRA-LABEL.
130500     MOVE WS-EXTRA-COUNT        TO SUM-EXTRA-CNT.
130600     WRITE DRIFT-REPORT-LINE FROM DRF-TITLE-LINE-AREA.
130700 7090-EXIT.
130800     EXIT.
130900*
131000*===============================================================
131100*    5000-COMPUTE-SCALE-FACTOR - TARGET TOTAL QTY OVER SOURCE
131200*    TOTAL QTY, ROUNDED TO 4 DECIMALS.  DEFAULTS TO 1.0000 WHEN
131300*    THE SOURCE PORTFOLIO HAS NO QUANTITY AT ALL.
131400*===============================================================
131500 5000-COMPUTE-SCALE-FACTOR.
131600*    RUNS ONCE, BEFORE THE PER-SYMBOL REBALANCE LOOP AT 5100
131700*    BELOW - THE SCALE FACTOR IS THE SAME FOR EVERY SYMBOL.
131800     IF WS-SRC-TOTAL-QTY = ZERO
131900         MOVE 1.0000 TO WS-SCALE-FACTOR
132000         GO TO 5000-EXIT
132100     END-IF.
132200     COMPUTE WS-SCALE-FACTOR ROUNDED =
132300         WS-TGT-TOTAL-QTY / WS-SRC-TOTAL-QTY.
132400 5000-EXIT.
132500     EXIT.
132600*
132700*===============================================================
132800*    5100-REBALANCE-ACTIONS - FOR EACH UNION SYMBOL, COMPUTE
132900*    THE IDEAL QUANTITY AT THE TARGET'S SCALE, CLASSIFY THE
133000*    ACTION WITH A HALF-SHARE DEAD BAND, AND STORE ONE ACTWORK
133100*    ENTRY (UNION ORDER - RE-SORTED BY 5300 BELOW).
133200*===============================================================
133300 5100-REBALANCE-ACTIONS.
133400     IF WS-UNION-TABLE-OCC = ZERO
133500         GO TO 5100-EXIT
133600     END-IF.
133700     PERFORM 5150-REBALANCE-ONE-SYMBOL THRU 5150-EXIT
133800         VARYING WS-IX FROM 1 BY 1
133900         UNTIL WS-IX > WS-UNION-TABLE-OCC.
134000 5100-EXIT.
134100     EXIT.
134200*
134300 5150-REBALANCE-ONE-SYMBOL.
134400     SET WS-UNION-IDX TO WS-IX.
134500     MOVE WS-UNION-SYMBOL(WS-UNION-IDX) TO WS-CURR-SYMBOL.
134600     MOVE 'N' TO WS-CURR-SRC-FOUND-SW.
134700     MOVE 'N' TO WS-CURR-TGT-FOUND-SW.
134800     MOVE ZERO TO WS-CURR-SRC-QTY WS-CURR-TGT-QTY.
134900*    REUSE THE SAME LOOKUP PARAGRAPHS THE DRIFT ANALYZER USES -
135000*    SAME UNION SYMBOL, SAME SOURCE/TARGET TABLES.
135100     PERFORM 4150-LOOKUP-SOURCE-ENTRY THRU 4150-EXIT.
135200     PERFORM 4160-LOOKUP-TARGET-ENTRY THRU 4160-EXIT.
135300*    IDEAL-QTY RESTATES THE SOURCE HOLDING AT THE TARGET
135400*    PORTFOLIO'S OVERALL SCALE (WS-SCALE-FACTOR FROM 5000
135500*    ABOVE); ACTION-QTY IS HOW MANY SHARES SHORT OR OVER THE
135600*    TARGET PORTFOLIO CURRENTLY IS.
135700     COMPUTE WS-CURR-IDEAL-QTY ROUNDED =
135800         WS-CURR-SRC-QTY * WS-SCALE-FACTOR.
135900     COMPUTE WS-CURR-ACTION-QTY ROUNDED =
136000         WS-CURR-IDEAL-QTY - WS-CURR-TGT-QTY.
136100     ADD 1 TO WS-ACTWORK-TABLE-OCC.
136200     SET WS-ACTWORK-IDX TO WS-ACTWORK-TABLE-OCC.
136300     MOVE WS-CURR-SYMBOL  TO WS-ACTWORK-SYMBOL(WS-ACTWORK-IDX).
136400     MOVE WS-CURR-TGT-QTY TO WS-ACTWORK-CURR-QTY(WS-ACTWORK-IDX).
136500     COMPUTE WS-ACTWORK-TARG-QTY(WS-ACTWORK-IDX) ROUNDED =
136600         WS-CURR-IDEAL-QTY.
136700     COMPUTE WS-ACTWORK-QTY-CHANGE(WS-ACTWORK-IDX) ROUNDED =
136800         WS-CURR-ACTION-QTY.
136900     PERFORM 5200-CLASSIFY-ACTION THRU 5200-EXIT.
137000 5150-EXIT.
137100     EXIT.
137200*
137300*    CLASSIFICATION WITH A HALF-SHARE DEAD BAND:
137400*    ACTION-QTY > 0.5 = BUY, < -0.5 = SELL, OTHERWISE HOLD.
137500*
137600 5200-CLASSIFY-ACTION.
137700     IF WS-CURR-ACTION-QTY > 0.5
137800         MOVE 'BUY '  TO WS-ACTWORK-ACTION(WS-ACTWORK-IDX)
137900         ADD 1 TO WS-BUY-COUNT
138000         ADD WS-ACTWORK-QTY-CHANGE(WS-ACTWORK-IDX)
138100             TO WS-TOTAL-BUY-QTY
138200         GO TO 5200-EXIT
138300     END-IF.
138400     IF WS-CURR-ACTION-QTY < -0.5
138500         MOVE 'SELL' TO WS-ACTWORK-ACTION(WS-ACTWORK-IDX)
138600         ADD 1 TO WS-SELL-COUNT
138700         SUBTRACT WS-ACTWORK-QTY-CHANGE(WS-ACTWORK-IDX)
138800             FROM WS-TOTAL-SELL-QTY
138900         GO TO 5200-EXIT
139000     END-IF.
139100     MOVE 'HOLD' TO WS-ACTWORK-ACTION(WS-ACTWORK-IDX).
139200     ADD 1 TO WS-HOLD-COUNT.
139300 5200-EXIT.
139400     EXIT.
139500*
139600*===============================================================
139700*    5300-SORT-ACTIONS - RE-ORDER THE ACTWORK TABLE SO THAT ALL
139800*    BUY ENTRIES COME FIRST, THEN SELL, THEN HOLD; WITHIN EACH
139900*    GROUP, DESCENDING BY QTY-CHANGE.  GROUP RANK IS COMPUTED
140000*    ON THE FLY BY 5320-GROUP-RANK-OF SO NO EXTRA TABLE COLUMN
140100*    IS NEEDED.
140200*===============================================================
140300 5300-SORT-ACTIONS.
140400     IF WS-ACTWORK-TABLE-OCC < 2
140500         GO TO 5300-EXIT
140600     END-IF.
140700     SET WS-IX TO 1.
140800 5300-OUTER-LOOP.
140900     IF WS-IX >= WS-ACTWORK-TABLE-OCC
141000         GO TO 5300-EXIT
141100     END-IF.
141200*    OPERATIONS REQUEST 12015 - TRIP COUNT FOR THE RUN LOG.
141300     ADD 1 TO WS-SORT-PASS-COUNT.
141400     SET WS-IY TO WS-IX.
141500     SET WS-SWAP-IX TO WS-IX.
141600*    "BEST" HERE MEANS LOWEST GROUP RANK (BUY=1 BEATS SELL=2
141700*    BEATS HOLD=3); WITHIN THE SAME GROUP, HIGHER QTY-CHANGE
141800*    WINS.  5320/5330 COMPUTE THE RANK OF THE CANDIDATE AND THE
141900*    CURRENT BEST SO THIS LOOP CAN COMPARE THEM.
142000 5300-INNER-LOOP.
142100     SET WS-SWAP-IX UP BY 1.
142200     IF WS-SWAP-IX > WS-ACTWORK-TABLE-OCC
142300         GO TO 5300-INNER-DONE
142400     END-IF.
142500     PERFORM 5320-GROUP-RANK-CANDIDATE THRU 5320-EXIT.
142600     PERFORM 5330-GROUP-RANK-BEST THRU 5330-EXIT.
142700     IF WS-RANK-IX < WS-RANK-IY
142800         SET WS-IY TO WS-SWAP-IX
142900     END-IF.
143000     IF WS-RANK-IX = WS-RANK-IY
143100         SET WS-ACTWORK-IDX TO WS-SWAP-IX
143200         SET WS-AWSWAP-IDX TO WS-IY
143300         IF WS-ACTWORK-QTY-CHANGE(WS-ACTWORK-IDX) >
143400                 WS-ACTWORK-QTY-CHANGE(WS-AWSWAP-IDX)
143500             SET WS-IY TO WS-SWAP-IX
143600         END-IF
143700     END-IF.
143800     GO TO 5300-INNER-LOOP.
143900 5300-INNER-DONE.
144000     IF WS-IY NOT = WS-IX
144100         PERFORM 5350-SWAP-ACTWORK-ENTRIES THRU 5350-EXIT
144200     END-IF.
144300     SET WS-IX UP BY 1.
144400     GO TO 5300-OUTER-LOOP.
144500 5300-EXIT.
144600     EXIT.
144700*
144800*    5320-GROUP-RANK-CANDIDATE - RANKS THE ENTRY AT WS-SWAP-IX;
144900*    1=BUY, 2=SELL, 3=HOLD, SO A LOWER NUMBER SORTS EARLIER.
145000 5320-GROUP-RANK-CANDIDATE.
145100     SET WS-ACTWORK-IDX TO WS-SWAP-IX.
145200     IF WS-ACTWORK-IS-BUY(WS-ACTWORK-IDX)
145300         MOVE 1 TO WS-RANK-IX
145400     ELSE
145500         IF WS-ACTWORK-IS-SELL(WS-ACTWORK-IDX)
145600             MOVE 2 TO WS-RANK-IX
145700         ELSE
145800             MOVE 3 TO WS-RANK-IX
145900         END-IF
146000     END-IF.
146100 5320-EXIT.
146200     EXIT.
146300*
146400*    5330-GROUP-RANK-BEST - SAME RANKING, APPLIED TO THE ENTRY
146500*    CURRENTLY HELD AS BEST-SO-FAR AT WS-IY.
146600 5330-GROUP-RANK-BEST.
146700     SET WS-ACTWORK-IDX TO WS-IY.
146800     IF WS-ACTWORK-IS-BUY(WS-ACTWORK-IDX)
146900         MOVE 1 TO WS-RANK-IY
147000     ELSE
147100         IF WS-ACTWORK-IS-SELL(WS-ACTWORK-IDX)
147200             MOVE 2 TO WS-RANK-IY
147300         ELSE
147400             MOVE 3 TO WS-RANK-IY
147500         END-IF
147600     END-IF.
147700 5330-EXIT.
147800     EXIT.
147900*
148000*    5350-SWAP-ACTWORK-ENTRIES - THREE-WAY MOVE THROUGH
148100*    WS-ACTWORK-SWAP-ENTRY, SAME PATTERN AS THE OTHER TABLE
148200*    SWAPS IN THIS PROGRAM.
148300 5350-SWAP-ACTWORK-ENTRIES.
148400     SET WS-ACTWORK-IDX TO WS-IX.
148500     MOVE WS-ACTWORK-ENTRY(WS-ACTWORK-IDX) TO
148600         WS-ACTWORK-SWAP-ENTRY.
148700     SET WS-ACTWORK-IDX TO WS-IY.
148800     SET WS-AWSWAP-IDX TO WS-IX.
148900     MOVE WS-ACTWORK-ENTRY(WS-ACTWORK-IDX) TO
149000         WS-ACTWORK-ENTRY(WS-AWSWAP-IDX).
149100     SET WS-ACTWORK-IDX TO WS-IY.
149200     MOVE WS-ACTWORK-SWAP-ENTRY
149300         TO WS-ACTWORK-ENTRY(WS-ACTWORK-IDX).
149400 5350-EXIT.
149500     EXIT.
149600*
149700*===============================================================
149800*    7100-PRINT-ACTION-REPORT - OPEN THE ACTION REPORT, WRITE
149900*    ONE DETAIL LINE PER ACTWORK ENTRY (ALREADY GROUPED AND
150000*    SORTED BY 5300 ABOVE), THEN THE BUY/SELL/HOLD SUMMARY.
150100*===============================================================
150200 7100-PRINT-ACTION-REPORT.
150300*    ACTION-REPORT-FILE IS OPENED AND CLOSED ENTIRELY WITHIN
150400*    THIS PARAGRAPH, SAME PATTERN AS 7000 FOR THE DRIFT REPORT.
150500     OPEN OUTPUT ACTION-REPORT-FILE.
150600     PERFORM 7110-WRITE-ACTION-TITLE THRU 7110-EXIT.
150700     IF WS-ACTWORK-TABLE-OCC > ZERO
150800         PERFORM 7150-WRITE-ACTION-DETAIL-LINE THRU 7150-EXIT
150900             VARYING WS-ACTWORK-IDX FROM 1 BY 1
151000             UNTIL WS-ACTWORK-IDX > WS-ACTWORK-TABLE-OCC
151100     END-IF.
151200     PERFORM 7190-WRITE-ACTION-SUMMARY THRU 7190-EXIT.
151300     CLOSE ACTION-REPORT-FILE.
151400 7100-EXIT.
151500     EXIT.
151600*
151700*    7110-WRITE-ACTION-TITLE - TWO LINES, REPORT NAME THEN
151800*    COLUMN HEADINGS, SAME SHAPE AS 7010 ON THE DRIFT REPORT.
151900 7110-WRITE-ACTION-TITLE.
152000     MOVE SPACES TO ACTION-PRINT-REC.
152100     SET ACT-TYPE-TITLE TO TRUE.
152200     MOVE 'REBALANCE ACTION REPORT' TO ACT-TITLE-LINE-AREA.
152300     WRITE ACTION-REPORT-LINE FROM ACT-TITLE-LINE-AREA.
152400     MOVE SPACES TO ACTION-PRINT-REC.
152500     SET ACT-TYPE-TITLE TO TRUE.
152600     MOVE 'SYMBOL       CURQTY    TGTQTY    ACTN  QTYCHG'
152700         TO ACT-TITLE-LINE-AREA.
152800     WRITE ACTION-REPORT-LINE FROM ACT-TITLE-LINE-AREA.
152900 7110-EXIT.
153000     EXIT.
153100*    7150-WRITE-ACTION-DETAIL-LINE - CALLED ONCE PER ACTWORK
153200*    ENTRY BY THE VARYING PERFORM IN 7100 ABOVE, IN THE BUY/
153300*    SELL/HOLD ORDER 5300-SORT-ACTIONS LEFT THE TABLE IN.
153400*
153500 7150-WRITE-ACTION-DETAIL-LINE.
153600     MOVE SPACES TO ACTION-PRINT-REC.
153700     SET ACT-TYPE-DETAIL TO TRUE.
153800     MOVE WS-ACTWORK-SYMBOL(WS-ACTWORK-IDX)     TO ACT-SYMBOL.
153900     MOVE WS-ACTWORK-CURR-QTY(WS-ACTWORK-IDX)
154000         TO ACT-CURRENT-QTY.
154100     MOVE WS-ACTWORK-TARG-QTY(WS-ACTWORK-IDX)   TO ACT-TARGET-QTY.
154200     MOVE WS-ACTWORK-ACTION(WS-ACTWORK-IDX)     TO ACT-ACTION.
154300     MOVE WS-ACTWORK-QTY-CHANGE(WS-ACTWORK-IDX) TO ACT-QTY-CHANGE.
154400     WRITE ACTION-REPORT-LINE FROM ACT-TITLE-LINE-AREA.
154500 7150-EXIT.
154600     EXIT.
154700*    7190-WRITE-ACTION-SUMMARY - ADDED PER REQUEST 9902, SAME
154800*    AS THE DRIFT REPORT FOOTER - COUNTS AND NET SHARE TOTALS
154900*    FOR EACH OF THE THREE ACTION GROUPS.
155000*
155100 7190-WRITE-ACTION-SUMMARY.
155200     MOVE SPACES TO ACTION-PRINT-REC.
155300     SET ACT-TYPE-SUMMARY TO TRUE.
155400     MOVE 'BUY COUNT: ' TO SUM-BUY-LABEL.
155500     MOVE WS-BUY-COUNT  TO SUM-BUY-CNT.
155600     MOVE 'SELL COUNT: ' TO SUM-SELL-LABEL.
155700     MOVE WS-SELL-COUNT TO SUM-SELL-CNT.
155800     MOVE 'HOLD COUNT: ' TO SUM-HOLD-LABEL.
155900     MOVE WS-HOLD-COUNT TO SUM-HOLD-CNT.
156000*    BUY/SELL QTY TOTALS ARE BOTH POSITIVE ON THE REPORT EVEN
156100*    THOUGH A SELL REDUCES THE HOLDING - SEE 5200-CLASSIFY-
156200*    ACTION'S SUBTRACT INTO WS-TOTAL-SELL-QTY.
156300     MOVE 'TOTAL BUY QTY:   ' TO SUM-BUY-QTY-LABEL.
156400     MOVE WS-TOTAL-BUY-QTY   TO SUM-BUY-QTY.
156500     MOVE 'TOTAL SELL QTY:   ' TO SUM-SELL-QTY-LABEL.
156600     MOVE WS-TOTAL-SELL-QTY   TO SUM-SELL-QTY.
156700     WRITE ACTION-REPORT-LINE FROM ACT-TITLE-LINE-AREA.
156800 7190-EXIT.
156900     EXIT.
157000*
157100*===============================================================
157200*    6000-FRESH-INVESTMENT - ALLOCATE THE SUPPLIED CASH AMOUNT
157300*    ACROSS THE SOURCE PORTFOLIO'S WEIGHTS AT THE SOURCE PRICES,
157400*    IN STORED (WEIGHT-DESCENDING) ORDER, THEN APPLY A SECOND
157500*    PASS THAT ADJUSTS EVERY HOLDING BACK TO THE EXACT CASH
157600*    AMOUNT REQUESTED.
157700*===============================================================
157800 6000-FRESH-INVESTMENT.
157900*    NO SOURCE HOLDINGS, NO MODEL TO ALLOCATE AGAINST - THE
158000*    CALLER AT 0000-MAINLINE ALREADY CHECKED WS-RUN-FRESH-
158100*    INVEST, BUT THIS GUARDS THE EMPTY-TABLE CASE AS WELL.
158200     IF WS-SRC-TABLE-OCC = ZERO
158300         GO TO 6000-EXIT
158400     END-IF.
158500     PERFORM 6050-CALC-ONE-HOLDING THRU 6050-EXIT
158600         VARYING WS-SRC-IDX FROM 1 BY 1
158700         UNTIL WS-SRC-IDX > WS-SRC-TABLE-OCC.
158800     PERFORM 6150-COMPUTE-ADJ-FACTOR THRU 6150-EXIT.
158900     PERFORM 6200-ADJUST-ONE-HOLDING THRU 6200-EXIT
159000         VARYING WS-SRC-IDX FROM 1 BY 1
159100         UNTIL WS-SRC-IDX > WS-SRC-TABLE-OCC.
159200 6000-EXIT.
159300     EXIT.
159400*
159500*    A SOURCE HOLDING WITH NO PRICE CANNOT BE CONVERTED TO A
159600*    SHARE COUNT, SO IT IS MARKED SKIPPED AND CARRIES NO WEIGHT
159700*    IN THE INVESTMENT PLAN AT ALL (NOT EVEN AS A HOLD).
159800 6050-CALC-ONE-HOLDING.
159900     SET WS-INVC-IDX TO WS-SRC-IDX.
160000     IF WS-SRC-PRICE(WS-SRC-IDX) NOT > ZERO
160100         SET WS-INVC-SKIPPED TO TRUE
160200         GO TO 6050-EXIT
160300     END-IF.
160400     MOVE 'N' TO WS-INVC-SKIP-SW.
160500*    AMOUNT = THIS HOLDING'S SHARE OF THE REQUESTED CASH, BY ITS
160600*    SOURCE-PORTFOLIO WEIGHT; CALC-QTY IS THAT AMOUNT CONVERTED
160700*    TO SHARES AT THE SOURCE PRICE (FRACTIONAL AT THIS POINT).
160800     COMPUTE WS-IVW-AMOUNT ROUNDED =
160900         (WS-SRC-WEIGHT-PCT(WS-SRC-IDX) / 100) *
161000         WS-INVESTMENT-AMOUNT.
161100     COMPUTE WS-IVW-CALC-QTY ROUNDED =
161200         WS-IVW-AMOUNT / WS-SRC-PRICE(WS-SRC-IDX).
161300     MOVE WS-IVW-CALC-QTY TO WS-INVC-CALC-QTY(WS-INVC-IDX).
161400     PERFORM 6100-ROUND-WHOLE-SHARES THRU 6100-EXIT.
161500     MOVE WS-IVW-TARGET-QTY TO WS-INVC-TARGET-QTY(WS-INVC-IDX).
161600*    ACTUAL-AMT IS THE DOLLAR COST OF THE WHOLE-SHARE TARGET-QTY
161700*    AT THE SOURCE PRICE - ROLLED INTO TOTAL-INVESTED SO 6150
161800*    CAN SEE HOW FAR THE WHOLE-SHARE ROUNDING DROVE THE PLAN
161900*    AWAY FROM THE EXACT CASH AMOUNT REQUESTED.
162000     COMPUTE WS-IVW-ACTUAL-AMT ROUNDED =
162100         WS-IVW-TARGET-QTY * WS-SRC-PRICE(WS-SRC-IDX).
162200     MOVE WS-IVW-ACTUAL-AMT TO WS-INVC-ACTUAL-AMT(WS-INVC-IDX).
162300     ADD WS-IVW-ACTUAL-AMT TO WS-TOTAL-INVESTED.
162400 6050-EXIT.
162500     EXIT.
162600*
162700*    WHOLE-SHARE ROUNDING RULE: CALC-QTY >= 0.5 ROUNDS UP TO AT
162800*    LEAST ONE SHARE; OTHERWISE THE HOLDING GETS ZERO SHARES.
162900*
163000 6100-ROUND-WHOLE-SHARES.
163100     IF WS-IVW-CALC-QTY >= 0.5
163200         COMPUTE WS-IVW-TARGET-QTY ROUNDED = WS-IVW-CALC-QTY
163300         IF WS-IVW-TARGET-QTY < 1
163400             MOVE 1 TO WS-IVW-TARGET-QTY
163500         END-IF
163600     ELSE
163700         MOVE ZERO TO WS-IVW-TARGET-QTY
163800     END-IF.
163900 6100-EXIT.
164000     EXIT.
164100*
164200*    FACTOR THAT, APPLIED TO EVERY FRACTIONAL CALC-QTY, BRINGS
164300*    THE SECOND PASS (6200 BELOW) AS CLOSE AS POSSIBLE TO THE
164400*    EXACT REQUESTED CASH AMOUNT - REQUEST 6190.
164500 6150-COMPUTE-ADJ-FACTOR.
164600     IF WS-TOTAL-INVESTED = ZERO
164700         MOVE 1.0000 TO WS-ADJUSTMENT-FACTOR
164800         GO TO 6150-EXIT
164900     END-IF.
165000     COMPUTE WS-ADJUSTMENT-FACTOR ROUNDED =
165100         WS-INVESTMENT-AMOUNT / WS-TOTAL-INVESTED.
165200 6150-EXIT.
165300     EXIT.
165400*
165500*    SECOND PASS - RESCALE EACH HOLDING'S FRACTIONAL CALC-QTY BY
165600*    THE ADJUSTMENT FACTOR AND RECOMPUTE ITS DOLLAR AMOUNT.
165700*    SKIPPED HOLDINGS (NO PRICE) ARE LEFT UNTOUCHED.
165800 6200-ADJUST-ONE-HOLDING.
165900     SET WS-INVC-IDX TO WS-SRC-IDX.
166000     IF WS-INVC-SKIPPED(WS-INVC-IDX)
166100         GO TO 6200-EXIT
166200     END-IF.
166300     COMPUTE WS-IVW-ADJ-QTY ROUNDED =
166400         WS-INVC-CALC-QTY(WS-INVC-IDX) * WS-ADJUSTMENT-FACTOR.
166500     MOVE WS-IVW-ADJ-QTY TO WS-INVC-ADJ-QTY(WS-INVC-IDX).
166600     COMPUTE WS-IVW-ADJ-AMT ROUNDED =
166700         WS-IVW-ADJ-QTY * WS-SRC-PRICE(WS-SRC-IDX).
166800     MOVE WS-IVW-ADJ-AMT TO WS-INVC-ADJ-AMT(WS-INVC-IDX).
166900     ADD WS-IVW-ADJ-AMT TO WS-TOTAL-ADJUSTED.
167000 6200-EXIT.
167100     EXIT.
167200*
167300*===============================================================
167400*    7200-PRINT-INVEST-REPORT - OPEN THE FRESH-INVESTMENT PLAN
167500*    REPORT, WRITE ONE DETAIL LINE PER NON-SKIPPED SOURCE
167600*    HOLDING (STILL IN WEIGHT-DESCENDING ORDER), AND THE
167700*    TOTAL-INVESTED/TOTAL-ADJUSTED FOOTER.
167800*===============================================================
167900 7200-PRINT-INVEST-REPORT.
168000*    ONLY CALLED FROM 0000-MAINLINE WHEN WS-RUN-FRESH-INVEST IS
168100*    TRUE - OPENED AND CLOSED ENTIRELY WITHIN THIS PARAGRAPH.
168200     OPEN OUTPUT INVEST-REPORT-FILE.
168300     PERFORM 7210-WRITE-INVEST-TITLE THRU 7210-EXIT.
168400     IF WS-SRC-TABLE-OCC > ZERO
168500         PERFORM 7250-WRITE-INVEST-DETAIL-LINE THRU 7250-EXIT
168600             VARYING WS-SRC-IDX FROM 1 BY 1
168700             UNTIL WS-SRC-IDX > WS-SRC-TABLE-OCC
168800     END-IF.
168900     PERFORM 7290-WRITE-INVEST-SUMMARY THRU 7290-EXIT.
169000     CLOSE INVEST-REPORT-FILE.
169100 7200-EXIT.
169200     EXIT.
169300*    7210-WRITE-INVEST-TITLE - COLUMN HEADINGS SPLIT ACROSS TWO
169400*    MOVE STATEMENTS, SAME AS THE DRIFT REPORT TITLE, SO THE
169500*    ADJUSTED-PLAN COLUMNS LINE UP PAST THE AMOUNT FIELD.
169600*
169700 7210-WRITE-INVEST-TITLE.
169800     MOVE SPACES TO INVEST-PRINT-REC.
169900     SET IVS-TYPE-TITLE TO TRUE.
170000     MOVE 'FRESH-INVESTMENT ALLOCATION PLAN' TO
170100         IVS-TITLE-LINE-AREA.
170200     WRITE INVEST-REPORT-LINE FROM IVS-TITLE-LINE-AREA.
170300     MOVE SPACES TO INVEST-PRINT-REC.
170400     SET IVS-TYPE-TITLE TO TRUE.
170500     MOVE 'SYMBOL    WEIGHT%  PRICE      CALCQTY    TGTQTY'
170600         TO IVS-TITLE-LINE-AREA(1:50).
170700     MOVE 'AMOUNT       ADJQTY    ADJAMT'
170800         TO IVS-TITLE-LINE-AREA(60:31).
170900     WRITE INVEST-REPORT-LINE FROM IVS-TITLE-LINE-AREA.
171000 7210-EXIT.
171100     EXIT.
171200*    7250-WRITE-INVEST-DETAIL-LINE - NO-PRICE HOLDINGS SKIPPED
171300*    BY 6050 ABOVE PRINT NO LINE AT ALL ON THIS REPORT.
171400*
171500 7250-WRITE-INVEST-DETAIL-LINE.
171600     SET WS-INVC-IDX TO WS-SRC-IDX.
171700     IF WS-INVC-SKIPPED(WS-INVC-IDX)
171800         GO TO 7250-EXIT
171900     END-IF.
172000     MOVE SPACES TO INVEST-PRINT-REC.
172100     SET IVS-TYPE-DETAIL TO TRUE.
172200     MOVE WS-SRC-SYMBOL(WS-SRC-IDX)       TO IVS-SYMBOL.
172300     MOVE WS-SRC-WEIGHT-PCT(WS-SRC-IDX)   TO IVS-WEIGHT-PCT.
172400     MOVE WS-SRC-PRICE(WS-SRC-IDX)        TO IVS-PRICE.
172500     MOVE WS-INVC-CALC-QTY(WS-INVC-IDX)   TO IVS-CALC-QTY.
172600     MOVE WS-INVC-TARGET-QTY(WS-INVC-IDX) TO IVS-TARGET-QTY.
172700     MOVE WS-INVC-ACTUAL-AMT(WS-INVC-IDX) TO IVS-AMOUNT.
172800     MOVE WS-INVC-ADJ-QTY(WS-INVC-IDX)    TO IVS-ADJUSTED-QTY.
172900     MOVE WS-INVC-ADJ-AMT(WS-INVC-IDX)    TO IVS-ADJUSTED-AMT.
173000     WRITE INVEST-REPORT-LINE FROM IVS-TITLE-LINE-AREA.
173100 7250-EXIT.
173200     EXIT.
173300*    7290-WRITE-INVEST-SUMMARY - TOTAL-INVESTED IS THE FIRST-
173400*    PASS (WHOLE-SHARE) DOLLAR TOTAL; TOTAL-ADJUSTED IS THE
173500*    SECOND-PASS FIGURE AFTER THE REQUEST 6190 ADJUSTMENT
173600*    FACTOR - THE TWO SHOULD BE CLOSE BUT RARELY IDENTICAL.
173700*
173800 7290-WRITE-INVEST-SUMMARY.
173900     MOVE SPACES TO INVEST-PRINT-REC.
174000     SET IVS-TYPE-SUMMARY TO TRUE.
174100     MOVE 'TOTAL INVESTED AMOUNT' TO SUM-INVESTED-LABEL.
174200     MOVE WS-TOTAL-INVESTED       TO SUM-TOTAL-INVESTED.
174300     MOVE 'TOTAL ADJUSTED AMOUNT' TO SUM-ADJUSTED-LABEL.
174400     MOVE WS-TOTAL-ADJUSTED       TO SUM-TOTAL-ADJUSTED.
174500     WRITE INVEST-REPORT-LINE FROM IVS-TITLE-LINE-AREA.
174600 7290-EXIT.
174700     EXIT.
174800*
174900*===============================================================
175000*    9000-WRAPUP - CLOSE THE TWO INPUT FILES (OUTPUT REPORTS ARE
175100*    EACH OPENED AND CLOSED BY THEIR OWN PRINT PARAGRAPH), SET
175200*    THE JOB-STEP RETURN CODE FOR THE JCL COND CHECK, AND WRITE
175300*    THE SORT-PASS COUNT TO THE OPERATIONS RUN LOG.
175400*===============================================================
175500 9000-WRAPUP.
175600     CLOSE SOURCE-HOLDINGS-FILE.
175700     CLOSE TARGET-HOLDINGS-FILE.
175800*    RC 0 = NORMAL RUN.  RC 4 = NO SOURCE HOLDINGS WERE KEPT, SO
175900*    THE DRIFT/ACTION REPORTS WERE PRODUCED WITH TARGET-ONLY
176000*    (EXTRA) LINES AND NO FRESH-INVESTMENT PLAN COULD BE RUN.
176100     IF WS-SRC-TABLE-OCC = ZERO
176200         MOVE 4 TO WS-RETURN-CODE
176300     ELSE
176400         MOVE ZERO TO WS-RETURN-CODE
176500     END-IF.
176600     MOVE WS-RETURN-CODE TO RETURN-CODE.
176700     DISPLAY 'PORTREBL SORT PASSES THIS RUN - '
176800         WS-SORT-PASS-COUNT.
176900     DISPLAY 'PORTREBL RETURN CODE       - ' WS-RETURN-CODE.
177000 9000-EXIT.
177100     EXIT.
