000100*===============================================================
000200*  DRFTREC.CPY
000300*  DRIFT-REPORT PRINT LINE - SOURCE VS TARGET WEIGHT COMPARISON
000400*  ONE 132-BYTE PRINT AREA, REDEFINED FOR TITLE/DETAIL/SUMMARY.
000500*---------------------------------------------------------------
000600*  REVISION HISTORY
000700*    04/02/1986  RWH  ORIGINAL DETAIL LINE LAYOUT.
000800*    02/11/1991  RWH  ADDED STATUS-CODE 88-LEVELS FOR DRIFT RPT.
000900*    09/30/1998  PJK  Y2K REVIEW - NO DATE FIELDS ON THIS LINE.
001000*    05/17/2006  LMT  ADDED SUMMARY-LINE-AREA STATUS COUNTS.
001100*    04/19/2011  TWR  AF-2011-09 - NOTED THAT PORTREBL'S WRITE
001200*                     STATEMENTS NOW SOURCE FROM DRF-TITLE-LINE-
001300*                     AREA, NOT THE FULL RECORD, SO BYTE ONE
001400*                     TRULY STAYS OFF THE PRINTED LINE.
001500*===============================================================
001600*    ONE 131-BYTE AREA SHARED BY ALL THREE LINE TYPES - THE
001700*    RECORD-TYPE CODE IN THE FIRST BYTE TELLS 7010/7050/7090
001800*    WHICH REDEFINITION BELOW IS IN USE AND IS NOT ITSELF PART
001900*    OF THE PRINTED TEXT - 7010/7050/7090 WRITE FROM
002000*    DRF-TITLE-LINE-AREA, NOT THE FULL RECORD, SO THE TYPE-CD
002100*    BYTE NEVER REACHES COLUMN 1 OF THE REPORT (AF-2011-09).
002200 01  DRIFT-PRINT-REC.
002300*    '1' = TITLE LINE, '2' = DETAIL LINE, '3' = SUMMARY LINE.
002400     05  DRF-RECORD-TYPE-CD        PIC X(01).
002500         88  DRF-TYPE-TITLE             VALUE '1'.
002600         88  DRF-TYPE-DETAIL             VALUE '2'.
002700         88  DRF-TYPE-SUMMARY            VALUE '3'.
002800*    TITLE LINES ARE FREE-FORM TEXT MOVED DIRECTLY BY 7010 -
002900*    NO SUB-FIELDS NEEDED.
003000     05  DRF-TITLE-LINE-AREA       PIC X(131).
003100*    ONE DETAIL LINE PER SYMBOL IN THE UNION TABLE - SYMBOL,
003200*    SOURCE/TARGET WEIGHT PERCENT, DRIFT PERCENT (TARGET MINUS
003300*    SOURCE), STATUS TEXT, AND BOTH RAW QUANTITIES.
003400     05  DRF-DETAIL-LINE-AREA REDEFINES DRF-TITLE-LINE-AREA.
003500         10  DRF-SYMBOL            PIC X(12).
003600         10  FILLER                PIC X(02).
003700*        WEIGHT PERCENTAGES, ZERO-SUPPRESSED, 2 DECIMALS.
003800         10  DRF-SOURCE-PCT        PIC ZZ9.99.
003900         10  FILLER                PIC X(02).
004000         10  DRF-TARGET-PCT        PIC ZZ9.99.
004100         10  FILLER                PIC X(02).
004200*        SIGNED - NEGATIVE DRIFT MEANS UNDERWEIGHT.
004300         10  DRF-DRIFT-PCT         PIC -ZZ9.99.
004400         10  FILLER                PIC X(02).
004500*        SET BY 4200-CLASSIFY-DRIFT-STATUS - SEE THE FIVE
004600*        88-LEVELS BELOW.
004700         10  DRF-STATUS            PIC X(12).
004800             88  DRF-STATUS-ALIGNED     VALUE 'ALIGNED'.
004900             88  DRF-STATUS-OVERWEIGHT  VALUE 'OVERWEIGHT'.
005000             88  DRF-STATUS-UNDERWEIGHT VALUE 'UNDERWEIGHT'.
005100             88  DRF-STATUS-MISSING     VALUE 'MISSING'.
005200             88  DRF-STATUS-EXTRA       VALUE 'EXTRA'.
005300         10  FILLER                PIC X(02).
005400*        RAW SHARE QUANTITIES, NOT PERCENTAGES - ZERO WHEN THE
005500*        SYMBOL IS MISSING FROM THAT SIDE.
005600         10  DRF-SOURCE-QTY        PIC ZZZZZZ9.
005700         10  FILLER                PIC X(02).
005800         10  DRF-TARGET-QTY        PIC ZZZZZZ9.
005900         10  FILLER                PIC X(62).
006000*    ONE FOOTER LINE - TRACKING ERROR PLUS ALL FIVE DRIFT-STATUS
006100*    COUNTS, ADDED PER REQUEST 9902.
006200     05  DRF-SUMMARY-LINE-AREA REDEFINES DRF-TITLE-LINE-AREA.
006300         10  SUM-LABEL             PIC X(20).
006400         10  SUM-TRACKING-ERROR    PIC ZZZ9.99.
006500         10  FILLER                PIC X(02).
006600         10  SUM-ALIGNED-LABEL     PIC X(10).
006700         10  SUM-ALIGNED-CNT       PIC ZZZ9.
006800         10  SUM-OVERWT-LABEL      PIC X(12).
006900         10  SUM-OVERWT-CNT        PIC ZZZ9.
007000         10  SUM-UNDERWT-LABEL     PIC X(13).
007100         10  SUM-UNDERWT-CNT       PIC ZZZ9.
007200         10  SUM-MISSING-LABEL     PIC X(10).
007300         10  SUM-MISSING-CNT       PIC ZZZ9.
007400         10  SUM-EXTRA-LABEL       PIC X(08).
007500         10  SUM-EXTRA-CNT         PIC ZZZ9.
007600         10  FILLER                PIC X(29).
